000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.    LOTDRAW.
000500 AUTHOR.        R JANOWSKI.
000600 INSTALLATION.  LOTTERY OPERATIONS MIS.
000700 DATE-WRITTEN.  03/14/89.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENTIAL - STATE LOTTERY OPERATIONS DATA.
001000*----------------------------------------------------------------*
001100*  LOTDRAW - LOTTERY ACTIVITY DRAW BATCH ENGINE.                 *
001200*                                                                *
001300*  READS ONE DRAW-REQUEST TRANSACTION PER RECORD FROM DRAWREQ.   *
001400*  FOR EACH REQUEST: VALIDATES THE OWNING ACTIVITY IS ACTIVE AND  *
001500*  WITHIN ITS TIME WINDOW, CHECKS THE PLAYER HAS NOT EXCEEDED     *
001600*  THE PER-ACTIVITY DRAW CEILING, THEN RUNS ONE WEIGHTED PRIZE    *
001700*  DRAW PER REQUESTED DRAW AGAINST THE IN-MEMORY PRIZE MASTER,    *
001800*  DECREMENTING STOCK ON EACH WIN.  EVERY DRAW IS APPENDED TO     *
001900*  LOTHIST AND PRINTED ON DRAWRPT, ONE BATCH (= ONE REQUEST) AT   *
002000*  A TIME WITH A HEADER LINE, A DETAIL LINE PER DRAW, AND A       *
002100*  TRAILER LINE CARRYING THE BATCH CONTROL TOTALS.                *
002200*                                                                *
002300*  THE PRIZE MASTER IS LOADED ENTIRELY INTO WORKING-STORAGE AT    *
002400*  START-UP AND REWRITTEN IN FULL AT END-OF-JOB - THIS SHOP HAS   *
002500*  NO INDEXED ACCESS TO ACTMAST/PRZMAST, SO A CLASSIC EXTRACT-    *
002600*  UPDATE-REWRITE PASS SUBSTITUTES FOR RANDOM UPDATE.             *
002700*----------------------------------------------------------------*
002800*  CHANGE LOG                                                    *
002900*   DATE      INIT  REQUEST#   DESCRIPTION                       *
003000*   --------  ----  ---------  -------------------------------   *
003100*   03/14/89  RPJ   LOT-0001   INITIAL CODING.  SEQUENTIAL        *
003200*                              ACTIVITY/PRIZE MASTERS, SINGLE-    *
003300*                              THREADED BATCH, NO CONCURRENT-     *
003400*                              DRAW LOCKING (NOT NEEDED HERE).    *
003500*   01/09/90  RPJ   LOT-0014   FIXED DRAW-PERMISSION COUNT - WAS   *
003600*                              COUNTING ALL ACTIVITIES FOR THE    *
003700*                              PLAYER, NOT JUST THIS ONE.         *
003800*   06/22/91  RPJ   LOT-0033   ADDED BATCH TRAILER CONTROL TOTALS  *
003900*                              PER AUDIT REQUEST.                 *
004000*   11/03/93  TRG   LOT-0058   REWROTE PRIZE RE-CHECK AFTER CALC - *
004100*                              A WIN COULD STILL EXHAUST STOCK    *
004200*                              DURING A LONG BATCH RUN.           *
004300*   08/17/95  TRG   LOT-0071   CHANGED ACT-STATUS TEST TO USE THE  *
004400*                              LEVEL-88 NAMES INSTEAD OF LITERALS. *
004500*   02/04/97  DMK   LOT-0090   LOTHIST REORGANIZED - SEE LOTHSTCP  *
004600*                              MAINTENANCE HISTORY.               *
004700*   09/30/98  DMK   LOT-Y2K1   Y2K REMEDIATION - ALL DATE WORK     *
004800*                              FIELDS WIDENED TO CCYYMMDD, ADDED   *
004900*                              CENTURY WINDOW LOGIC IN B1000.      *
005000*   03/02/99  DMK   LOT-Y2K2   VERIFIED TIME-RANGE COMPARE ACROSS  *
005100*                              THE 1999/2000 ROLLOVER - CLEAN.     *
005200*   07/19/00  WTH   LOT-0104   BATCH ID NOW TIMESTAMP+SEQUENCE     *
005300*                              INSTEAD OF JUST TIMESTAMP - TWO     *
005400*                              REQUESTS IN THE SAME SECOND HAD     *
005500*                              COLLIDED ON THE OLD SCHEME.         *
005600*   05/11/02  WTH   LOT-0119   PRZCALC NOW CALLED ONCE PER DRAW    *
005700*                              INSTEAD OF ONCE PER BATCH - FIXES   *
005800*                              STOCK RE-CHECK TIMING.              *
005900*   02/12/11  WTH   LOT-0158   LOADED PRIZE MASTER NOW RE-CHECKED   *
006000*                              FOR EXHAUSTION IMMEDIATELY BEFORE    *
006100*                              DECREMENT (C3300) PER REVISED SPEC.  *
006200*   06/05/13  NPL   LOT-0171   NO-PRIZE RECORDS NOW CARRY THE       *
006300*                              LITERAL "No Prize" IN REC-PRIZE-     *
006400*                              NAME INSTEAD OF SPACES.             *
006500*----------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700*----------------------------------------------------------------*
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-370.
007000 OBJECT-COMPUTER. IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS LOT-NUMERIC-CLASS IS '0' THRU '9'
007400     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
007500            OFF STATUS IS WS-NORMAL-RUN.
007600*----------------------------------------------------------------*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT DRAW-REQUEST-FILE  ASSIGN TO DRAWREQ
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS   IS WS-DRQ-STATUS.
008200*
008300     SELECT ACTIVITY-FILE      ASSIGN TO ACTMAST
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS   IS WS-ACT-STATUS.
008600*
008700     SELECT PRIZE-FILE         ASSIGN TO PRZMAST
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS   IS WS-PRZ-STATUS.
009000*
009100     SELECT LOTTERY-HISTORY-FILE ASSIGN TO LOTHIST
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS   IS WS-HST-STATUS.
009400*
009500     SELECT DRAW-RESULT-REPORT ASSIGN TO DRAWRPT
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS   IS WS-RPT-STATUS.
009800*----------------------------------------------------------------*
009900 DATA DIVISION.
010000*----------------------------------------------------------------*
010100 FILE SECTION.
010200*
010300 FD  DRAW-REQUEST-FILE
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 62 CHARACTERS.
010600 01  DR-REQUEST-REC.
010700     05  REQ-USER-ID                PIC X(50).
010800     05  REQ-ACTIVITY-ID            PIC 9(09).
010900     05  REQ-DRAW-COUNT             PIC 9(02).
011000     05  FILLER                     PIC X(01).
011100*
011200 FD  ACTIVITY-FILE
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 750 CHARACTERS.
011500     COPY LOTACTCP.
011600*
011700 FD  PRIZE-FILE
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 960 CHARACTERS.
012000     COPY LOTPRZCP.
012100*
012200 FD  LOTTERY-HISTORY-FILE
012300     LABEL RECORD IS STANDARD
012400     RECORD CONTAINS 250 CHARACTERS.
012500     COPY LOTHSTCP.
012600*
012700 FD  DRAW-RESULT-REPORT
012800     LABEL RECORD IS STANDARD
012900     RECORD CONTAINS 132 CHARACTERS.
013000 01  RPT-PRINT-LINE                 PIC X(132).
013100*----------------------------------------------------------------*
013200 WORKING-STORAGE SECTION.
013300*----------------------------------------------------------------*
013400*    REPORT PRINT-LINE WORK AREAS (HD/BD SPLIT - SEE COPYBOOKS)   *
013500*----------------------------------------------------------------*
013600     COPY LOTRPTHD.
013700     COPY LOTRPTBD.
013800*----------------------------------------------------------------*
013900*    FILE STATUS BYTES                                           *
014000*----------------------------------------------------------------*
014100 01  WS-FILE-STATUSES.
014200     05  WS-DRQ-STATUS              PIC X(02) VALUE SPACES.
014300     05  WS-ACT-STATUS              PIC X(02) VALUE SPACES.
014400     05  WS-PRZ-STATUS              PIC X(02) VALUE SPACES.
014500     05  WS-HST-STATUS              PIC X(02) VALUE SPACES.
014600     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800*----------------------------------------------------------------*
014900*    SWITCHES                                                   *
015000*----------------------------------------------------------------*
015100 01  WS-SWITCHES.
015200     05  WS-DRQ-EOF-SW              PIC X     VALUE 'N'.
015300         88  WS-DRQ-EOF                 VALUE 'Y'.
015400     05  WS-ACTIVITY-OK-SW          PIC X     VALUE 'N'.
015500         88  WS-ACTIVITY-OK             VALUE 'Y'.
015600     05  WS-PERMISSION-OK-SW        PIC X     VALUE 'N'.
015700         88  WS-PERMISSION-OK            VALUE 'Y'.
015800     05  WS-REJECT-SW               PIC X     VALUE 'N'.
015900         88  WS-REQUEST-REJECTED         VALUE 'Y'.
016000     05  FILLER                     PIC X(01).
016100 01  WS-REJECT-MESSAGE              PIC X(60) VALUE SPACES.
016200     05  WS-RERUN-REQUESTED         PIC X     VALUE 'N'.
016300     05  WS-NORMAL-RUN              PIC X     VALUE 'Y'.
016400*----------------------------------------------------------------*
016500*    SUBSCRIPTS - EVERY TABLE POSITION IN THIS PROGRAM IS A      *
016600*    BINARY ITEM, NEVER A ZONED COUNTER.                         *
016700*----------------------------------------------------------------*
016800 01  SUBSCRIPTS BINARY.
016900     05  ACT-IX                     PIC S9(4).
017000     05  PRZ-IX                     PIC S9(4).
017100     05  AVAIL-IX                   PIC S9(4).
017200     05  HIST-IX                    PIC S9(4).
017300     05  LK-PRZ-IX                  PIC S9(4).
017400*----------------------------------------------------------------*
017500*    ERROR HANDLING WORK AREA                                   *
017600*----------------------------------------------------------------*
017700 01  WS-ERR-FIELDS.
017800     05  WS-ERR-MSG                 PIC X(60).
017900     05  WS-ERR-CODE                PIC X(02).
018000     05  WS-ERR-PARA                PIC X(20).
018100     05  FILLER                     PIC X(10).
018200*----------------------------------------------------------------*
018300*    RUN CONTROL COUNTERS - BINARY PER SHOP STANDARD             *
018400*----------------------------------------------------------------*
018500 01  WS-CONTROL-COUNTERS COMP.
018600     05  WS-READ-REQUESTS           PIC 9(07) VALUE ZERO.
018700     05  WS-WRITE-HISTORY           PIC 9(07) VALUE ZERO.
018800     05  WS-WRITE-REPORT-LINES      PIC 9(07) VALUE ZERO.
018900     05  WS-REJECTED-REQUESTS       PIC 9(07) VALUE ZERO.
019000*----------------------------------------------------------------*
019100*    ACTIVITY MASTER - LOADED ENTIRELY AT START-UP                *
019200*----------------------------------------------------------------*
019300 01  WS-ACT-COUNT                   PIC 9(04) COMP VALUE ZERO.
019400 01  WS-ACT-TABLE.
019500     05  WS-ACT-ENTRY OCCURS 500 TIMES
019600                                     PIC X(750).
019700     05  FILLER                     PIC X(01).
019800*----------------------------------------------------------------*
019900*    PRIZE MASTER - LOADED ENTIRELY, REWRITTEN ENTIRELY AT END    *
020000*----------------------------------------------------------------*
020100 01  WS-PRZ-COUNT                   PIC 9(04) COMP VALUE ZERO.
020200 01  WS-PRZ-TABLE.
020300     05  WS-PRZ-ENTRY OCCURS 2000 TIMES
020400                                     PIC X(960).
020500     05  FILLER                     PIC X(01).
020600*----------------------------------------------------------------*
020700*    AVAILABLE-PRIZES WORK TABLE FOR ONE DRAW (STEP 5-A)          *
020800*----------------------------------------------------------------*
020900 01  WS-AVAIL-COUNT                 PIC 9(04) COMP VALUE ZERO.
021000 01  WS-AVAILABLE-PRIZES.
021100     05  WS-AVAIL-ENTRY OCCURS 100 TIMES.
021200         10  WS-AVAIL-PRZ-TBL-IX    PIC 9(04) COMP.
021300         10  WS-AVAIL-PRZ-ID        PIC 9(09).
021400         10  WS-AVAIL-PRZ-PROB      PIC S9(03)V9(02).
021500     05  FILLER                     PIC X(01).
021600*----------------------------------------------------------------*
021700*    CURRENT ACTIVITY POINTER / FIELDS CARRIED FOR ONE REQUEST    *
021800*----------------------------------------------------------------*
021900 01  WS-CURRENT-ACT-IX              PIC 9(04) COMP VALUE ZERO.
022000 01  WS-CURRENT-ACT-NAME            PIC X(100).
022100*----------------------------------------------------------------*
022200*    SYSTEM DATE/TIME - BUILT ONCE AT B1000-INITIALIZE            *
022300*----------------------------------------------------------------*
022400 01  WS-CURRENT-DATE-TIME.
022500     05  WS-CDT-DATE.
022600         10  WS-CDT-YY              PIC 9(02).
022700         10  WS-CDT-MM               PIC 9(02).
022800         10  WS-CDT-DD               PIC 9(02).
022900     05  WS-CDT-TIME.
023000         10  WS-CDT-HH               PIC 9(02).
023100         10  WS-CDT-MN               PIC 9(02).
023200         10  WS-CDT-SS               PIC 9(02).
023300         10  WS-CDT-HS               PIC 9(02).
023400     05  FILLER                     PIC X(02).
023500 77  WS-CENTURY                     PIC 9(02).
023600 01  WS-NOW-CCYYMMDD-GRP.
023700     05  WS-NOW-CC                  PIC 9(02).
023800     05  WS-NOW-YY                  PIC 9(02).
023900     05  WS-NOW-MM                  PIC 9(02).
024000     05  WS-NOW-DD                  PIC 9(02).
024100 01  WS-NOW-CCYYMMDD REDEFINES WS-NOW-CCYYMMDD-GRP
024200                                     PIC 9(08).
024300 01  WS-NOW-HHMMSS-GRP.
024400     05  WS-NOW-HH                  PIC 9(02).
024500     05  WS-NOW-MN                  PIC 9(02).
024600     05  WS-NOW-SS                  PIC 9(02).
024700 01  WS-NOW-HHMMSS REDEFINES WS-NOW-HHMMSS-GRP
024800                                     PIC 9(06).
024900 01  WS-NOW-14                      PIC 9(14).
025000*----------------------------------------------------------------*
025100*    BATCH ID - TIMESTAMP + RUN SEQUENCE (SUBSTITUTES FOR THE      *
025200*    ON-LINE SYSTEM'S UUID - SEE LOT-0104 ABOVE)                  *
025300*----------------------------------------------------------------*
025400 01  WS-BATCH-SEQ                   PIC 9(06) COMP VALUE ZERO.
025500 01  WS-BATCH-ID-GRP.
025600     05  WS-BATCH-ID-DATE           PIC 9(08).
025700     05  WS-BATCH-ID-TIME           PIC 9(06).
025800     05  WS-BATCH-ID-DASH1          PIC X(01) VALUE '-'.
025900     05  WS-BATCH-ID-SEQ            PIC 9(06).
026000     05  FILLER                     PIC X(15).
026100 01  WS-BATCH-ID REDEFINES WS-BATCH-ID-GRP
026200                                     PIC X(36).
026300*----------------------------------------------------------------*
026400*    PER-REQUEST WORK FIELDS                                     *
026500*----------------------------------------------------------------*
026600 01  WS-DRAW-INDEX                  PIC 9(02) COMP VALUE ZERO.
026700 01  WS-EXISTING-DRAWS              PIC 9(04) COMP VALUE ZERO.
026800 01  WS-DRAWS-AFTER-BATCH           PIC 9(04) COMP VALUE ZERO.
026900*----------------------------------------------------------------*
027000*    BATCH CONTROL TOTALS - RESET EACH NEW BATCH (B3500)         *
027100*----------------------------------------------------------------*
027200 01  WS-CTL-TOTALS COMP.
027300     05  WS-CTL-REQUESTED           PIC 9(02) VALUE ZERO.
027400     05  WS-CTL-WON                 PIC 9(02) VALUE ZERO.
027500     05  WS-CTL-NOPRIZE             PIC 9(02) VALUE ZERO.
027600*----------------------------------------------------------------*
027700*    ONE DRAW'S OUTCOME (STEP 5 B/C/D)                           *
027800*----------------------------------------------------------------*
027900 01  WS-DRAW-RESULT.
028000     05  WS-RES-WON-SW              PIC X(01) VALUE 'N'.
028100         88  WS-RES-IS-WON              VALUE 'Y'.
028200     05  WS-RES-PRZ-TBL-IX          PIC 9(04) COMP VALUE ZERO.
028300     05  WS-RES-PRIZE-ID            PIC 9(09) VALUE ZERO.
028400     05  WS-RES-PRIZE-NAME          PIC X(100) VALUE SPACES.
028500     05  FILLER                     PIC X(05) VALUE SPACES.
028600*----------------------------------------------------------------*
028700*    HISTORY ROWS BUILT FOR THE CURRENT REQUEST, APPENDED AS A    *
028800*    GROUP ONCE THE REQUEST'S DRAWS ARE ALL COMPLETE (C4100)      *
028900*----------------------------------------------------------------*
029000 01  WS-HIST-SAVE-COUNT             PIC 9(02) COMP VALUE ZERO.
029100 01  WS-HIST-SAVE-AREA.
029200     05  WS-HIST-SAVE-ENTRY OCCURS 10 TIMES
029300                                     PIC X(250).
029400     05  FILLER                     PIC X(01).
029500 01  WS-NEXT-HIST-REC-ID            PIC 9(09) COMP VALUE ZERO.
029600*----------------------------------------------------------------*
029700*    LINKAGE WORK AREA FOR CALLS TO PRZCALC                      *
029800*    (PROBABILITYCALCULATIONSERVICE)                             *
029900*----------------------------------------------------------------*
030000 01  LK-FUNCTION-CODE                PIC X(05).
030100 01  LK-PRIZE-COUNT                  PIC 9(04) COMP.
030200 01  LK-PRIZE-TABLE.
030300     05  LK-PRIZE-ENTRY OCCURS 100 TIMES.
030400         10  LK-PRZ-ID                PIC 9(09).
030500         10  LK-PRZ-PROBABILITY       PIC S9(03)V9(02).
030600     05  FILLER                     PIC X(01).
030700 01  LK-WINNING-INDEX                PIC 9(04) COMP.
030800 01  LK-PROBABILITY-SUM              PIC S9(03)V9(02).
030900 01  LK-NO-PRIZE-PCT                 PIC S9(03)V9(02).
031000 01  LK-RETURN-CODE                   PIC X(02).
031100*----------------------------------------------------------------*
031200 PROCEDURE DIVISION.
031300*----------------------------------------------------------------*
031400 A0001-MAIN.
031500*----------------------------------------------------------------*
031600     PERFORM B1000-INITIALIZE        THRU B1000-EXIT.
031700     PERFORM B2000-LOAD-MASTERS      THRU B2000-EXIT.
031800     PERFORM B3000-OPEN-TRANSACTIONS THRU B3000-EXIT.
031900*
032000     PERFORM C1000-READ-NEXT-REQUEST THRU C1000-EXIT.
032100     PERFORM C1100-PROCESS-ONE-REQUEST THRU C1100-EXIT
032200         UNTIL WS-DRQ-EOF.
032300*
032400     PERFORM B5000-REWRITE-PRIZE-MASTER THRU B5000-EXIT.
032500*
032600     DISPLAY 'LOTDRAW - REQUESTS READ       : ' WS-READ-REQUESTS.
032700     DISPLAY 'LOTDRAW - REQUESTS REJECTED   : '
032800              WS-REJECTED-REQUESTS.
032900     DISPLAY 'LOTDRAW - HISTORY ROWS WRITTEN: ' WS-WRITE-HISTORY.
033000     DISPLAY 'LOTDRAW - REPORT LINES WRITTEN: '
033100              WS-WRITE-REPORT-LINES.
033200*
033300     PERFORM Z0001-CLOSE-FILES THRU Z0001-EXIT.
033400     STOP RUN.
033500 A0001-EXIT.
033600     EXIT.
033700*----------------------------------------------------------------*
033800 B1000-INITIALIZE.
033900*----------------------------------------------------------------*
034000     ACCEPT WS-CDT-DATE FROM DATE.
034100     ACCEPT WS-CDT-TIME FROM TIME.
034200*
034300     IF WS-CDT-YY < 50
034400         MOVE 20 TO WS-CENTURY
034500     ELSE
034600         MOVE 19 TO WS-CENTURY
034700     END-IF.
034800*
034900     MOVE WS-CENTURY TO WS-NOW-CC.
035000     MOVE WS-CDT-YY  TO WS-NOW-YY.
035100     MOVE WS-CDT-MM  TO WS-NOW-MM.
035200     MOVE WS-CDT-DD  TO WS-NOW-DD.
035300     MOVE WS-CDT-HH  TO WS-NOW-HH.
035400     MOVE WS-CDT-MN  TO WS-NOW-MN.
035500     MOVE WS-CDT-SS  TO WS-NOW-SS.
035600     COMPUTE WS-NOW-14 = WS-NOW-CCYYMMDD * 1000000 + WS-NOW-HHMMSS.
035700*
035800     MOVE WS-NOW-CCYYMMDD TO WS-BATCH-ID-DATE.
035900     MOVE WS-NOW-HHMMSS   TO WS-BATCH-ID-TIME.
036000*
036100     DISPLAY '**************************************************'.
036200     DISPLAY 'LOTDRAW STARTED ' WS-NOW-CCYYMMDD ' ' WS-NOW-HHMMSS.
036300     DISPLAY '**************************************************'.
036400 B1000-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------*
036700 B2000-LOAD-MASTERS.
036800*----------------------------------------------------------------*
036900     OPEN INPUT ACTIVITY-FILE.
037000     IF WS-ACT-STATUS NOT = '00'
037100         MOVE 'ERROR OPENING ACTMAST'   TO WS-ERR-MSG
037200         MOVE WS-ACT-STATUS             TO WS-ERR-CODE
037300         MOVE 'B2000-LOAD-MASTERS'      TO WS-ERR-PARA
037400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037500     END-IF.
037600*
037700     PERFORM B2100-READ-ACTIVITY THRU B2100-EXIT.
037800     PERFORM B2200-STORE-ACTIVITY THRU B2200-EXIT
037900         UNTIL WS-ACT-STATUS = '10'.
038000     CLOSE ACTIVITY-FILE.
038100*
038200     OPEN INPUT PRIZE-FILE.
038300     IF WS-PRZ-STATUS NOT = '00'
038400         MOVE 'ERROR OPENING PRZMAST'   TO WS-ERR-MSG
038500         MOVE WS-PRZ-STATUS             TO WS-ERR-CODE
038600         MOVE 'B2000-LOAD-MASTERS'      TO WS-ERR-PARA
038700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
038800     END-IF.
038900*
039000     PERFORM B2300-READ-PRIZE THRU B2300-EXIT.
039100     PERFORM B2400-STORE-PRIZE THRU B2400-EXIT
039200         UNTIL WS-PRZ-STATUS = '10'.
039300     CLOSE PRIZE-FILE.
039400*
039500     DISPLAY 'LOTDRAW - ACTIVITIES LOADED: ' WS-ACT-COUNT.
039600     DISPLAY 'LOTDRAW - PRIZES LOADED    : ' WS-PRZ-COUNT.
039700 B2000-EXIT.
039800     EXIT.
039900*----------------------------------------------------------------*
040000 B2100-READ-ACTIVITY.
040100*----------------------------------------------------------------*
040200     READ ACTIVITY-FILE
040300         AT END MOVE '10' TO WS-ACT-STATUS
040400     END-READ.
040500 B2100-EXIT.
040600     EXIT.
040700*----------------------------------------------------------------*
040800 B2200-STORE-ACTIVITY.
040900*----------------------------------------------------------------*
041000     ADD 1 TO WS-ACT-COUNT.
041100     MOVE ACT-MASTER-RECORD TO WS-ACT-ENTRY(WS-ACT-COUNT).
041200     PERFORM B2100-READ-ACTIVITY THRU B2100-EXIT.
041300 B2200-EXIT.
041400     EXIT.
041500*----------------------------------------------------------------*
041600 B2300-READ-PRIZE.
041700*----------------------------------------------------------------*
041800     READ PRIZE-FILE
041900         AT END MOVE '10' TO WS-PRZ-STATUS
042000     END-READ.
042100 B2300-EXIT.
042200     EXIT.
042300*----------------------------------------------------------------*
042400 B2400-STORE-PRIZE.
042500*----------------------------------------------------------------*
042600     ADD 1 TO WS-PRZ-COUNT.
042700     MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-PRZ-COUNT).
042800     PERFORM B2300-READ-PRIZE THRU B2300-EXIT.
042900 B2400-EXIT.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 B3000-OPEN-TRANSACTIONS.
043300*----------------------------------------------------------------*
043400     OPEN INPUT DRAW-REQUEST-FILE.
043500     IF WS-DRQ-STATUS NOT = '00'
043600         MOVE 'ERROR OPENING DRAWREQ'    TO WS-ERR-MSG
043700         MOVE WS-DRQ-STATUS              TO WS-ERR-CODE
043800         MOVE 'B3000-OPEN-TRANSACTIONS'  TO WS-ERR-PARA
043900         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
044000     END-IF.
044100*
044200     OPEN OUTPUT DRAW-RESULT-REPORT.
044300     IF WS-RPT-STATUS NOT = '00'
044400         MOVE 'ERROR OPENING DRAWRPT'    TO WS-ERR-MSG
044500         MOVE WS-RPT-STATUS              TO WS-ERR-CODE
044600         MOVE 'B3000-OPEN-TRANSACTIONS'  TO WS-ERR-PARA
044700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
044800     END-IF.
044900 B3000-EXIT.
045000     EXIT.
045100*----------------------------------------------------------------*
045200 C1000-READ-NEXT-REQUEST.
045300*----------------------------------------------------------------*
045400     READ DRAW-REQUEST-FILE
045500         AT END MOVE 'Y' TO WS-DRQ-EOF-SW
045600     END-READ.
045700     IF NOT WS-DRQ-EOF
045800         ADD 1 TO WS-READ-REQUESTS
045900     END-IF.
046000 C1000-EXIT.
046100     EXIT.
046200*----------------------------------------------------------------*
046300 C1100-PROCESS-ONE-REQUEST.
046400*----------------------------------------------------------------*
046500*    ONE DRAW-REQUEST = ONE BATCH ON THE DRAW-RESULT-REPORT.      *
046600*----------------------------------------------------------------*
046700     MOVE 'N' TO WS-REJECT-SW.
046800     MOVE ZERO TO WS-CTL-REQUESTED WS-CTL-WON WS-CTL-NOPRIZE.
046900     MOVE ZERO TO WS-HIST-SAVE-COUNT.
047000     ADD 1 TO WS-BATCH-SEQ.
047100     PERFORM C2400-BUILD-BATCH-ID THRU C2400-EXIT.
047200*
047300     PERFORM C2000-FIND-ACTIVITY THRU C2000-EXIT.
047400     IF WS-ACTIVITY-OK
047500         PERFORM C2100-VALIDATE-ACTIVITY THRU C2100-EXIT
047600     END-IF.
047700     IF WS-ACTIVITY-OK
047800         PERFORM C2200-COUNT-USER-DRAWS THRU C2200-EXIT
047900         PERFORM C2300-VALIDATE-DRAW-PERMISSION THRU C2300-EXIT
048000     END-IF.
048100*
048200     PERFORM B4000-PRINT-BATCH-HEADER THRU B4000-EXIT.
048300*
048400     IF WS-REQUEST-REJECTED
048500         ADD 1 TO WS-REJECTED-REQUESTS
048600     ELSE
048700         PERFORM C3000-PROCESS-ALL-DRAWS THRU C3000-EXIT
048800         PERFORM C4100-APPEND-HISTORY THRU C4100-EXIT
048900     END-IF.
049000*
049100     PERFORM C4000-PRINT-BATCH-TRAILER THRU C4000-EXIT.
049200     PERFORM C1000-READ-NEXT-REQUEST THRU C1000-EXIT.
049300 C1100-EXIT.
049400     EXIT.
049500*----------------------------------------------------------------*
049600 C2000-FIND-ACTIVITY.
049700*----------------------------------------------------------------*
049800     MOVE 'N' TO WS-ACTIVITY-OK-SW.
049900     MOVE ZERO TO WS-CURRENT-ACT-IX.
050000     PERFORM C2010-SEARCH-ONE-ACTIVITY THRU C2010-EXIT
050100         VARYING ACT-IX FROM 1 BY 1
050200         UNTIL ACT-IX > WS-ACT-COUNT
050300            OR WS-CURRENT-ACT-IX NOT = ZERO.
050400*
050500     IF WS-CURRENT-ACT-IX = ZERO
050600         MOVE 'Y' TO WS-REJECT-SW
050700         MOVE 'Activity not found' TO WS-REJECT-MESSAGE
050800     ELSE
050900         MOVE 'Y' TO WS-ACTIVITY-OK-SW
051000     END-IF.
051100 C2000-EXIT.
051200     EXIT.
051300*----------------------------------------------------------------*
051400 C2010-SEARCH-ONE-ACTIVITY.
051500*----------------------------------------------------------------*
051600     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
051700     IF ACT-ID = REQ-ACTIVITY-ID
051800         MOVE ACT-IX       TO WS-CURRENT-ACT-IX
051900         MOVE ACT-NAME     TO WS-CURRENT-ACT-NAME
052000     END-IF.
052100 C2010-EXIT.
052200     EXIT.
052300*----------------------------------------------------------------*
052400 C2100-VALIDATE-ACTIVITY.
052500*----------------------------------------------------------------*
052600*    BUSINESS RULE - ACTIVITY VALIDITY.                          *
052700*----------------------------------------------------------------*
052800     MOVE WS-ACT-ENTRY(WS-CURRENT-ACT-IX) TO ACT-MASTER-RECORD.
052900*
053000     IF NOT ACT-STAT-ACTIVE
053100         MOVE 'Y' TO WS-REJECT-SW
053200         MOVE 'Activity is not active' TO WS-REJECT-MESSAGE
053300     ELSE
053400         IF WS-NOW-14 < ACT-START-TIME-14
053500            OR WS-NOW-14 > ACT-END-TIME-14
053600             MOVE 'Y' TO WS-REJECT-SW
053700             MOVE 'Activity is not within valid time range'
053800                                        TO WS-REJECT-MESSAGE
053900         END-IF
054000     END-IF.
054100 C2100-EXIT.
054200     EXIT.
054300*----------------------------------------------------------------*
054400 C2200-COUNT-USER-DRAWS.
054500*----------------------------------------------------------------*
054600*    COUNTS THE PLAYER'S EXISTING LOTTERY-RECORDS FOR THIS         *
054700*    ACTIVITY BY SCANNING LOTHIST ONCE (NO INDEX ON THIS FILE).    *
054800*----------------------------------------------------------------*
054900     MOVE ZERO TO WS-EXISTING-DRAWS.
055000*
055100     OPEN INPUT LOTTERY-HISTORY-FILE.
055200     IF WS-HST-STATUS NOT = '00'
055300         MOVE 'ERROR OPENING LOTHIST'      TO WS-ERR-MSG
055400         MOVE WS-HST-STATUS                TO WS-ERR-CODE
055500         MOVE 'C2200-COUNT-USER-DRAWS'      TO WS-ERR-PARA
055600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
055700     END-IF.
055800*
055900     PERFORM C2210-READ-HISTORY THRU C2210-EXIT.
056000     PERFORM C2220-TEST-ONE-HISTORY THRU C2220-EXIT
056100         UNTIL WS-HST-STATUS = '10'.
056200*
056300     CLOSE LOTTERY-HISTORY-FILE.
056400 C2200-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 C2210-READ-HISTORY.
056800*----------------------------------------------------------------*
056900     READ LOTTERY-HISTORY-FILE
057000         AT END MOVE '10' TO WS-HST-STATUS
057100     END-READ.
057200 C2210-EXIT.
057300     EXIT.
057400*----------------------------------------------------------------*
057500 C2220-TEST-ONE-HISTORY.
057600*----------------------------------------------------------------*
057700     IF REC-USER-ID = REQ-USER-ID
057800        AND REC-ACTIVITY-ID = REQ-ACTIVITY-ID
057900         ADD 1 TO WS-EXISTING-DRAWS
058000     END-IF.
058100     PERFORM C2210-READ-HISTORY THRU C2210-EXIT.
058200 C2220-EXIT.
058300     EXIT.
058400*----------------------------------------------------------------*
058500 C2300-VALIDATE-DRAW-PERMISSION.
058600*----------------------------------------------------------------*
058700*    BUSINESS RULE - DRAW PERMISSION (PER-USER CEILING ONLY -      *
058800*    THE CONCURRENT-DRAW CEILING HAS NO BATCH EQUIVALENT, SEE      *
059000*----------------------------------------------------------------*
059100     MOVE WS-ACT-ENTRY(WS-CURRENT-ACT-IX) TO ACT-MASTER-RECORD.
059200     COMPUTE WS-DRAWS-AFTER-BATCH =
059300         WS-EXISTING-DRAWS + REQ-DRAW-COUNT.
059400*
059500     IF WS-DRAWS-AFTER-BATCH > ACT-MAX-DRAWS-PER-USER
059600         MOVE 'Y' TO WS-REJECT-SW
059700         MOVE 'Draw count exceeds maximum allowed per user'
059800                                        TO WS-REJECT-MESSAGE
059900     END-IF.
060000 C2300-EXIT.
060100     EXIT.
060200*----------------------------------------------------------------*
060300 C2400-BUILD-BATCH-ID.
060400*----------------------------------------------------------------*
060500     MOVE WS-BATCH-SEQ TO WS-BATCH-ID-SEQ.
060600 C2400-EXIT.
060700     EXIT.
060800*----------------------------------------------------------------*
060900 B4000-PRINT-BATCH-HEADER.
061000*----------------------------------------------------------------*
061100     MOVE WS-BATCH-ID       TO RPT-HDR-BATCH-ID.
061200     MOVE REQ-ACTIVITY-ID   TO RPT-HDR-ACT-ID.
061300     IF WS-ACTIVITY-OK
061400         MOVE WS-CURRENT-ACT-NAME(1:40) TO RPT-HDR-ACT-NAME
061500     ELSE
061600         MOVE SPACES                    TO RPT-HDR-ACT-NAME
061700     END-IF.
061800     MOVE REQ-DRAW-COUNT    TO RPT-HDR-REQUESTED.
061900*
062000     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE.
062100     ADD 1 TO WS-WRITE-REPORT-LINES.
062200 B4000-EXIT.
062300     EXIT.
062400*----------------------------------------------------------------*
062500 C3000-PROCESS-ALL-DRAWS.
062600*----------------------------------------------------------------*
062700     MOVE ZERO TO WS-DRAW-INDEX.
062800     PERFORM C3100-PROCESS-ONE-DRAW THRU C3100-EXIT
062900         VARYING WS-DRAW-INDEX FROM 1 BY 1
063000         UNTIL WS-DRAW-INDEX > REQ-DRAW-COUNT.
063100 C3000-EXIT.
063200     EXIT.
063300*----------------------------------------------------------------*
063400 C3100-PROCESS-ONE-DRAW.
063500*----------------------------------------------------------------*
063600     MOVE 'N' TO WS-RES-WON-SW.
063700     MOVE ZERO TO WS-RES-PRZ-TBL-IX WS-RES-PRIZE-ID.
063800     MOVE SPACES TO WS-RES-PRIZE-NAME.
063900*
064000     PERFORM C3110-LOAD-AVAILABLE-PRIZES THRU C3110-EXIT.
064100     PERFORM C3200-CALL-PROBABILITY-CALC THRU C3200-EXIT.
064200*
064300     IF LK-WINNING-INDEX NOT = ZERO
064400         PERFORM C3300-RECHECK-AND-AWARD THRU C3300-EXIT
064500     END-IF.
064600*
064700     IF NOT WS-RES-IS-WON
064800         PERFORM C3400-RECORD-NO-PRIZE THRU C3400-EXIT
064900     END-IF.
065000*
065100     PERFORM C3500-PRINT-DRAW-LINE THRU C3500-EXIT.
065200     PERFORM C3900-ACCUM-BATCH-TOTALS THRU C3900-EXIT.
065300 C3100-EXIT.
065400     EXIT.
065500*----------------------------------------------------------------*
065600 C3110-LOAD-AVAILABLE-PRIZES.
065700*----------------------------------------------------------------*
065800*    STEP 5-A - ALL PRIZES FOR THE ACTIVITY WITH STOCK REMAINING, *
065900*    ASCENDING PRZ-SORT-ORDER (THE MASTER IS ALREADY IN THAT       *
066000*    ORDER ON DISK, SO THE TABLE SCAN PRESERVES IT).               *
066100*----------------------------------------------------------------*
066200     MOVE ZERO TO WS-AVAIL-COUNT.
066300     PERFORM C3120-TEST-ONE-PRIZE THRU C3120-EXIT
066400         VARYING PRZ-IX FROM 1 BY 1
066500         UNTIL PRZ-IX > WS-PRZ-COUNT.
066600 C3110-EXIT.
066700     EXIT.
066800*----------------------------------------------------------------*
066900 C3120-TEST-ONE-PRIZE.
067000*----------------------------------------------------------------*
067100     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
067200     IF PRZ-ACTIVITY-ID = REQ-ACTIVITY-ID
067300        AND PRZ-REMAINING-QUANTITY > ZERO
067400         ADD 1 TO WS-AVAIL-COUNT
067500         MOVE PRZ-IX          TO WS-AVAIL-PRZ-TBL-IX(WS-AVAIL-COUNT)
067600         MOVE PRZ-ID          TO WS-AVAIL-PRZ-ID(WS-AVAIL-COUNT)
067700         MOVE PRZ-PROBABILITY TO WS-AVAIL-PRZ-PROB(WS-AVAIL-COUNT)
067800     END-IF.
067900 C3120-EXIT.
068000     EXIT.
068100*----------------------------------------------------------------*
068200 C3200-CALL-PROBABILITY-CALC.
068300*----------------------------------------------------------------*
068400*    STEP 5-B - INVOKE THE PROBABILITYCALCULATIONSERVICE.         *
068500*----------------------------------------------------------------*
068600     MOVE 'DRAW '        TO LK-FUNCTION-CODE.
068700     MOVE WS-AVAIL-COUNT TO LK-PRIZE-COUNT.
068800     MOVE ZERO TO LK-WINNING-INDEX.
068900*
069000     PERFORM C3210-COPY-ONE-AVAILABLE THRU C3210-EXIT
069100         VARYING AVAIL-IX FROM 1 BY 1
069200         UNTIL AVAIL-IX > WS-AVAIL-COUNT.
069300*
069400     CALL 'PRZCALC' USING LK-FUNCTION-CODE
069500                           LK-PRIZE-COUNT
069600                           LK-PRIZE-TABLE
069700                           LK-WINNING-INDEX
069800                           LK-PROBABILITY-SUM
069900                           LK-NO-PRIZE-PCT
070000                           LK-RETURN-CODE.
070100 C3200-EXIT.
070200     EXIT.
070300*----------------------------------------------------------------*
070400 C3210-COPY-ONE-AVAILABLE.
070500*----------------------------------------------------------------*
070600     MOVE WS-AVAIL-PRZ-ID(AVAIL-IX)   TO LK-PRZ-ID(AVAIL-IX).
070700     MOVE WS-AVAIL-PRZ-PROB(AVAIL-IX) TO
070800                                   LK-PRZ-PROBABILITY(AVAIL-IX).
070900 C3210-EXIT.
071000     EXIT.
071100*----------------------------------------------------------------*
071200 C3300-RECHECK-AND-AWARD.
071300*----------------------------------------------------------------*
071400*    STEP 5-C - RE-CHECK STOCK ON THE WINNING PRIZE BEFORE         *
071500*    DECREMENTING - A PLAIN RE-CHECK, NOT A LOCK (SEE LOT-0158).   *
071600*----------------------------------------------------------------*
071700     MOVE WS-AVAIL-PRZ-TBL-IX(LK-WINNING-INDEX)
071800                                  TO WS-RES-PRZ-TBL-IX.
071900     MOVE WS-PRZ-ENTRY(WS-RES-PRZ-TBL-IX) TO PRZ-MASTER-RECORD.
072000*
072100     IF PRZ-REMAINING-QUANTITY > ZERO
072200         SUBTRACT 1 FROM PRZ-REMAINING-QUANTITY
072300         MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-RES-PRZ-TBL-IX)
072400         MOVE 'Y'            TO WS-RES-WON-SW
072500         MOVE PRZ-ID         TO WS-RES-PRIZE-ID
072600         MOVE PRZ-NAME       TO WS-RES-PRIZE-NAME
072700     END-IF.
072800 C3300-EXIT.
072900     EXIT.
073000*----------------------------------------------------------------*
073100 C3400-RECORD-NO-PRIZE.
073200*----------------------------------------------------------------*
073300     MOVE 'N'        TO WS-RES-WON-SW.
073400     MOVE ZERO        TO WS-RES-PRIZE-ID.
073500     MOVE 'No Prize'  TO WS-RES-PRIZE-NAME.
073600 C3400-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------*
073900 C3500-PRINT-DRAW-LINE.
074000*----------------------------------------------------------------*
074100     MOVE WS-DRAW-INDEX TO RPT-DRAW-IDX.
074200     IF WS-RES-IS-WON
074300         MOVE 'WON     '       TO RPT-DRAW-RESULT
074400         MOVE WS-RES-PRIZE-ID  TO RPT-DRAW-PRIZE-ID
074500         MOVE WS-RES-PRIZE-NAME(1:40) TO RPT-DRAW-PRIZE-NAME
074600     ELSE
074700         MOVE 'NO PRIZE'       TO RPT-DRAW-RESULT
074800         MOVE ZERO             TO RPT-DRAW-PRIZE-ID
074900         MOVE SPACES           TO RPT-DRAW-PRIZE-NAME
075000     END-IF.
075100*
075200     WRITE RPT-PRINT-LINE FROM RPT-DRAW-LINE.
075300     ADD 1 TO WS-WRITE-REPORT-LINES.
075400*
075500     ADD 1 TO WS-HIST-SAVE-COUNT.
075600     PERFORM C4110-BUILD-ONE-HIST-ROW THRU C4110-EXIT.
075700 C3500-EXIT.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 C3900-ACCUM-BATCH-TOTALS.
076100*----------------------------------------------------------------*
076200*    STEP 6 - BATCH CONTROL TOTALS, CONTROL BREAK BY BATCH ID.     *
076300*----------------------------------------------------------------*
076400     ADD 1 TO WS-CTL-REQUESTED.
076500     IF WS-RES-IS-WON
076600         ADD 1 TO WS-CTL-WON
076700     ELSE
076800         ADD 1 TO WS-CTL-NOPRIZE
076900     END-IF.
077000 C3900-EXIT.
077100     EXIT.
077200*----------------------------------------------------------------*
077300 C4000-PRINT-BATCH-TRAILER.
077400*----------------------------------------------------------------*
077500     IF NOT WS-REQUEST-REJECTED
077600         MOVE WS-CTL-REQUESTED TO RPT-TRL-REQUESTED
077700         MOVE WS-CTL-WON       TO RPT-TRL-WON
077800         MOVE WS-CTL-NOPRIZE   TO RPT-TRL-NOPRIZE
077900     ELSE
078000         MOVE ZERO TO RPT-TRL-REQUESTED RPT-TRL-WON
078100                      RPT-TRL-NOPRIZE
078200     END-IF.
078300*
078400     WRITE RPT-PRINT-LINE FROM RPT-TRAILER-LINE.
078500     ADD 1 TO WS-WRITE-REPORT-LINES.
078600 C4000-EXIT.
078700     EXIT.
078800*----------------------------------------------------------------*
078900 C4110-BUILD-ONE-HIST-ROW.
079000*----------------------------------------------------------------*
079100     ADD 1 TO WS-NEXT-HIST-REC-ID.
079200     MOVE WS-NEXT-HIST-REC-ID TO REC-ID.
079300     MOVE REQ-USER-ID         TO REC-USER-ID.
079400     MOVE REQ-ACTIVITY-ID     TO REC-ACTIVITY-ID.
079500     MOVE WS-BATCH-ID         TO REC-BATCH-ID.
079600     MOVE WS-RES-PRIZE-ID     TO REC-PRIZE-ID.
079700     MOVE WS-RES-PRIZE-NAME   TO REC-PRIZE-NAME.
079800     IF WS-RES-IS-WON
079900         SET REC-RESULT-WON      TO TRUE
080000     ELSE
080100         SET REC-RESULT-NO-PRIZE TO TRUE
080200     END-IF.
080300     MOVE WS-NOW-CCYYMMDD     TO REC-CREATED-DATE.
080400     MOVE WS-NOW-HHMMSS       TO REC-CREATED-HHMMSS.
080500*
080600     MOVE LOT-HISTORY-RECORD TO WS-HIST-SAVE-ENTRY(WS-HIST-SAVE-COUNT).
080700 C4110-EXIT.
080800     EXIT.
080900*----------------------------------------------------------------*
081000 C4100-APPEND-HISTORY.
081100*----------------------------------------------------------------*
081200*    STEP 5-C/D (WRITE LOTTERY-RECORD) - WRITTEN AS A GROUP ONCE   *
081300*    THE WHOLE BATCH'S DRAWS ARE DONE, SO LOTHIST IS NEVER OPEN    *
081400*    FOR INPUT AND EXTEND AT THE SAME TIME.                        *
081500*----------------------------------------------------------------*
081600     IF WS-HIST-SAVE-COUNT > ZERO
081700         OPEN EXTEND LOTTERY-HISTORY-FILE
081800         IF WS-HST-STATUS NOT = '00'
081900             MOVE 'ERROR OPENING LOTHIST'   TO WS-ERR-MSG
082000             MOVE WS-HST-STATUS             TO WS-ERR-CODE
082100             MOVE 'C4100-APPEND-HISTORY'    TO WS-ERR-PARA
082200             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
082300         END-IF
082400         PERFORM C4120-WRITE-ONE-HIST-ROW THRU C4120-EXIT
082500             VARYING HIST-IX FROM 1 BY 1
082600             UNTIL HIST-IX > WS-HIST-SAVE-COUNT
082700         CLOSE LOTTERY-HISTORY-FILE
082800     END-IF.
082900 C4100-EXIT.
083000     EXIT.
083100*----------------------------------------------------------------*
083200 C4120-WRITE-ONE-HIST-ROW.
083300*----------------------------------------------------------------*
083400     MOVE WS-HIST-SAVE-ENTRY(HIST-IX) TO LOT-HISTORY-RECORD.
083500     WRITE LOT-HISTORY-RECORD.
083600     IF WS-HST-STATUS NOT = '00'
083700         MOVE 'ERROR WRITING LOTHIST'   TO WS-ERR-MSG
083800         MOVE WS-HST-STATUS             TO WS-ERR-CODE
083900         MOVE 'C4120-WRITE-ONE-HIST-ROW' TO WS-ERR-PARA
084000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
084100     ELSE
084200         ADD 1 TO WS-WRITE-HISTORY
084300     END-IF.
084400 C4120-EXIT.
084500     EXIT.
084600*----------------------------------------------------------------*
084700 B5000-REWRITE-PRIZE-MASTER.
084800*----------------------------------------------------------------*
084900*    END-OF-JOB EXTRACT-UPDATE-REWRITE - PRZMAST HAS NO INDEXED    *
085000*    ACCESS, SO THE WHOLE FILE IS REWRITTEN FROM THE UPDATED       *
085100*    IN-MEMORY TABLE.                                             *
085200*----------------------------------------------------------------*
085300     OPEN OUTPUT PRIZE-FILE.
085400     IF WS-PRZ-STATUS NOT = '00'
085500         MOVE 'ERROR REOPENING PRZMAST'      TO WS-ERR-MSG
085600         MOVE WS-PRZ-STATUS                  TO WS-ERR-CODE
085700         MOVE 'B5000-REWRITE-PRIZE-MASTER'   TO WS-ERR-PARA
085800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
085900     END-IF.
086000*
086100     PERFORM B5100-WRITE-ONE-PRIZE THRU B5100-EXIT
086200         VARYING PRZ-IX FROM 1 BY 1
086300         UNTIL PRZ-IX > WS-PRZ-COUNT.
086400*
086500     CLOSE PRIZE-FILE.
086600 B5000-EXIT.
086700     EXIT.
086800*----------------------------------------------------------------*
086900 B5100-WRITE-ONE-PRIZE.
087000*----------------------------------------------------------------*
087100     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
087200     WRITE PRZ-MASTER-RECORD.
087300 B5100-EXIT.
087400     EXIT.
087500*----------------------------------------------------------------*
087600 Y0001-ERR-HANDLING.
087700*----------------------------------------------------------------*
087800     DISPLAY '****************************************'.
087900     DISPLAY '  LOTDRAW - FATAL FILE ERROR             '.
088000     DISPLAY '****************************************'.
088100     DISPLAY '  ' WS-ERR-MSG.
088200     DISPLAY '  STATUS: ' WS-ERR-CODE.
088300     DISPLAY '  PARA  : ' WS-ERR-PARA.
088400     DISPLAY '****************************************'.
088500     PERFORM Z0001-CLOSE-FILES THRU Z0001-EXIT.
088600     STOP RUN.
088700 Y0001-EXIT.
088800     EXIT.
088900*----------------------------------------------------------------*
089000 Z0001-CLOSE-FILES.
089100*----------------------------------------------------------------*
089200     CLOSE DRAW-REQUEST-FILE.
089300     CLOSE DRAW-RESULT-REPORT.
089400 Z0001-EXIT.
089500     EXIT.
