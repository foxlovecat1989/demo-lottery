000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.    LOTACTM.
000500 AUTHOR.        T GUTIERREZ.
000600 INSTALLATION.  LOTTERY OPERATIONS MIS.
000700 DATE-WRITTEN.  07/09/90.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENTIAL - STATE LOTTERY OPERATIONS DATA.
001000*----------------------------------------------------------------*
001100*  LOTACTM - LOTTERY ACTIVITY MASTER MAINTENANCE.                *
001200*                                                                *
001300*  READS ONE MAINTENANCE TRANSACTION PER RECORD FROM ACTTRANF    *
001400*  AND APPLIES IT AGAINST ACTMAST (AND, ON CREATE, PRZMAST):      *
001500*                                                                *
001600*    'C' - CREATE A NEW ACTIVITY (STATUS DEFAULTS TO DRAFT) AND   *
001700*          ITS INITIAL PRIZE LIST, IF ANY IS SUPPLIED.  IF         *
001800*          PRIZES ARE SUPPLIED THEIR PROBABILITIES MAY NOT SUM     *
001900*          TO MORE THAN 100.00.                                   *
002000*    'U' - UPDATE AN EXISTING ACTIVITY, OVERLAYING ONLY THE        *
002100*          FIELDS FLAGGED AS SUPPLIED ON THE TRANSACTION, THEN     *
002200*          RE-VALIDATING THE RESULTING TIME WINDOW.  NOTE WELL -   *
002300*          THE PROBABILITY-SUM CHECK DOES NOT RUN HERE.  THAT IS   *
002400*          DELIBERATE - SEE LOT-0045 BELOW.                       *
002500*    'S' - CHANGE AN EXISTING ACTIVITY'S STATUS ONLY.              *
002600*                                                                *
002700*  ADDITIONAL PRIZES BEYOND A NEW ACTIVITY'S INITIAL LIST ARE      *
002800*  ADDED, CHANGED OR REMOVED THROUGH LOTPRZM, NOT HERE.            *
002900*                                                                *
003000*  LIKE LOTDRAW, BOTH MASTERS ARE SEQUENTIAL FILES WITH NO         *
003100*  INDEXED ACCESS - THIS PROGRAM LOADS THEM WHOLE, UPDATES THE     *
003200*  IN-MEMORY TABLES, AND REWRITES BOTH FILES IN FULL AT END-OF-    *
003300*  JOB.                                                           *
003400*----------------------------------------------------------------*
003500*  CHANGE LOG                                                    *
003600*   DATE      INIT  REQUEST#   DESCRIPTION                       *
003700*   --------  ----  ---------  -------------------------------   *
003800*   07/09/90  TRG   LOT-0020   INITIAL CODING - CREATE AND         *
003900*                              UPDATE-STATUS ONLY.                *
004000*   02/14/91  TRG   LOT-0028   ADDED THE PLAIN UPDATE FUNCTION      *
004100*                              (NAME/DESCRIPTION/WINDOW/LIMITS).   *
004200*   09/03/92  TRG   LOT-0045   CONFIRMED WITH THE PROJECT OFFICE -  *
004300*                              THE PROBABILITY-SUM CHECK IS        *
004400*                              CREATE-ONLY BY DESIGN.  DO NOT      *
004500*                              "FIX" THIS ON UPDATE.               *
004600*   11/03/93  TRG   LOT-0058   NEW ACTIVITY/PRIZE KEYS NOW DERIVED  *
004700*                              FROM THE HIGHEST KEY IN THE LOADED   *
004800*                              MASTER, NOT A SEPARATE COUNTER       *
004900*                              FILE - ONE LESS FILE TO RECONCILE.   *
005000*   09/30/98  DMK   LOT-Y2K1   Y2K SWEEP - CENTURY WINDOW LOGIC      *
005100*                              ADDED TO B1000, SAME AS LOTDRAW.     *
005200*   05/11/02  WTH   LOT-0119   CREATE NOW CALLS PRZCALC FOR THE      *
005300*                              PROBABILITY-SUM CHECK INSTEAD OF     *
005400*                              SUMMING INLINE - ONE LESS PLACE      *
005500*                              THE 100.00 RULE CAN DRIFT.          *
005600*   09/19/13  NPL   LOT-0174   LIST-ACTIVE WAS TESTING THE DATE       *
005700*                              PORTION OF THE WINDOW ONLY - AN        *
005800*                              ACTIVITY COULD SHOW AS ACTIVE OR       *
005900*                              DROP OFF THE LIST AT THE WRONG        *
006000*                              HOUR ON ITS START/END DAY.  G1210      *
006100*                              NOW COMPARES THE FULL 14-DIGIT        *
006200*                              TIMESTAMP, SAME AS LOTDRAW'S           *
006300*                              C2100-VALIDATE-ACTIVITY.              *
006400*----------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600*----------------------------------------------------------------*
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS LOT-NUMERIC-CLASS IS '0' THRU '9'
007300     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
007400            OFF STATUS IS WS-NORMAL-RUN.
007500*----------------------------------------------------------------*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT ACTIVITY-TRAN-FILE ASSIGN TO ACTTRANF
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS   IS WS-TRN-STATUS.
008100*
008200     SELECT ACTIVITY-FILE      ASSIGN TO ACTMAST
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS   IS WS-ACT-STATUS.
008500*
008600     SELECT PRIZE-FILE         ASSIGN TO PRZMAST
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS   IS WS-PRZ-STATUS.
008900*
009000     SELECT ACTIVITY-MAINT-REPORT ASSIGN TO ACTRPT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS   IS WS-RPT-STATUS.
009300*----------------------------------------------------------------*
009400 DATA DIVISION.
009500*----------------------------------------------------------------*
009600 FILE SECTION.
009700*
009800 FD  ACTIVITY-TRAN-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 800 CHARACTERS.
010100 01  ACTTRAN-REC.
010200     05  ACTTRAN-FUNCTION              PIC X(01).
010300         88  ACTTRAN-FN-CREATE             VALUE 'C'.
010400         88  ACTTRAN-FN-UPDATE             VALUE 'U'.
010500         88  ACTTRAN-FN-STATUS             VALUE 'S'.
010600         88  ACTTRAN-FN-READ               VALUE 'R'.
010700     05  ACTTRAN-ACT-ID                 PIC 9(09).
010800     05  ACTTRAN-NAME                   PIC X(100).
010900     05  ACTTRAN-DESCRIPTION             PIC X(200).
011000     05  ACTTRAN-START-DATE              PIC 9(08).
011100     05  ACTTRAN-START-HHMMSS             PIC 9(06).
011200     05  ACTTRAN-END-DATE                 PIC 9(08).
011300     05  ACTTRAN-END-HHMMSS                PIC 9(06).
011400     05  ACTTRAN-MAX-DRAWS                  PIC 9(04).
011500     05  ACTTRAN-MAX-CONCURRENT              PIC 9(04).
011600     05  ACTTRAN-NEW-STATUS                   PIC X(06).
011700     05  ACTTRAN-READ-MODE                     PIC X(01).
011800         88  ACTTRAN-RM-SINGLE                      VALUE 'S'.
011900         88  ACTTRAN-RM-LIST-ACTIVE                 VALUE 'A'.
012000         88  ACTTRAN-RM-LIST-ALL                    VALUE 'L'.
012100     05  ACTTRAN-FIELDS-SUPPLIED.
012200         10  ACTTRAN-NAME-SW                      PIC X(01).
012300         10  ACTTRAN-DESC-SW                      PIC X(01).
012400         10  ACTTRAN-START-SW                     PIC X(01).
012500         10  ACTTRAN-END-SW                       PIC X(01).
012600         10  ACTTRAN-MAXDRAWS-SW                   PIC X(01).
012700         10  ACTTRAN-MAXCONC-SW                     PIC X(01).
012800     05  ACTTRAN-PRIZE-COUNT                        PIC 9(01).
012900     05  ACTTRAN-PRIZE-ENTRY OCCURS 5 TIMES.
013000         10  ACTTRAN-PRZ-NAME                         PIC X(60).
013100         10  ACTTRAN-PRZ-PROBABILITY                  PIC S9(03)V9(02).
013200         10  ACTTRAN-PRZ-TOTAL-QTY                     PIC 9(09).
013300         10  ACTTRAN-PRZ-SORT-ORDER                    PIC 9(04).
013400     05  FILLER                                        PIC X(50).
013500*
013600 FD  ACTIVITY-FILE
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 750 CHARACTERS.
013900     COPY LOTACTCP.
014000*
014100 FD  PRIZE-FILE
014200     LABEL RECORD IS STANDARD
014300     RECORD CONTAINS 960 CHARACTERS.
014400     COPY LOTPRZCP.
014500*
014600 FD  ACTIVITY-MAINT-REPORT
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 132 CHARACTERS.
014900 01  ACT-PRINT-LINE                     PIC X(132).
015000*----------------------------------------------------------------*
015100 WORKING-STORAGE SECTION.
015200*----------------------------------------------------------------*
015300 01  ACTM-PRINT-DETAIL-LINE.
015400     05  FILLER                         PIC X(09) VALUE 'ACTIVITY '.
015500     05  ACTM-PRT-ACT-ID                PIC Z(8)9.
015600     05  FILLER                         PIC X(01) VALUE SPACE.
015700     05  ACTM-PRT-ACTION                PIC X(20).
015800     05  FILLER                         PIC X(01) VALUE SPACE.
015900     05  ACTM-PRT-DETAIL                PIC X(52).
016000     05  FILLER                         PIC X(40) VALUE SPACES.
016100*----------------------------------------------------------------*
016200 01  WS-FILE-STATUSES.
016300     05  WS-TRN-STATUS                  PIC X(02) VALUE SPACES.
016400     05  WS-ACT-STATUS                  PIC X(02) VALUE SPACES.
016500     05  WS-PRZ-STATUS                  PIC X(02) VALUE SPACES.
016600     05  WS-RPT-STATUS                  PIC X(02) VALUE SPACES.
016700     05  FILLER                         PIC X(02) VALUE SPACES.
016800*----------------------------------------------------------------*
016900 01  WS-SWITCHES.
017000     05  WS-TRN-EOF-SW                  PIC X     VALUE 'N'.
017100         88  WS-TRN-EOF                     VALUE 'Y'.
017200     05  WS-FOUND-SW                    PIC X     VALUE 'N'.
017300         88  WS-ACTIVITY-FOUND              VALUE 'Y'.
017400     05  WS-REJECT-SW                   PIC X     VALUE 'N'.
017500         88  WS-TRAN-REJECTED               VALUE 'Y'.
017600     05  WS-RERUN-REQUESTED             PIC X     VALUE 'N'.
017700     05  WS-NORMAL-RUN                  PIC X     VALUE 'Y'.
017800     05  FILLER                         PIC X(01).
017900*----------------------------------------------------------------*
018000 01  SUBSCRIPTS BINARY.
018100     05  ACT-IX                         PIC S9(4).
018200     05  PRZ-IX                         PIC S9(4).
018300     05  NPZ-IX                         PIC S9(4).
018400*----------------------------------------------------------------*
018500 01  WS-ERR-FIELDS.
018600     05  WS-ERR-MSG                     PIC X(60).
018700     05  WS-ERR-CODE                    PIC X(02).
018800     05  WS-ERR-PARA                    PIC X(20).
018900     05  FILLER                         PIC X(10).
019000*----------------------------------------------------------------*
019100 01  WS-CONTROL-COUNTERS COMP.
019200     05  WS-READ-TRANS                  PIC 9(07) VALUE ZERO.
019300     05  WS-CREATED-COUNT                PIC 9(07) VALUE ZERO.
019400     05  WS-UPDATED-COUNT                 PIC 9(07) VALUE ZERO.
019500     05  WS-REJECTED-COUNT                 PIC 9(07) VALUE ZERO.
019600     05  WS-LISTED-COUNT                    PIC 9(07) VALUE ZERO.
019700*----------------------------------------------------------------*
019800 01  WS-ACT-COUNT                       PIC 9(04) COMP VALUE ZERO.
019900 01  WS-ACT-TABLE.
020000     05  WS-ACT-ENTRY OCCURS 500 TIMES   PIC X(750).
020100     05  FILLER                         PIC X(01).
020200*
020300 01  WS-PRZ-COUNT                        PIC 9(04) COMP VALUE ZERO.
020400 01  WS-PRZ-TABLE.
020500     05  WS-PRZ-ENTRY OCCURS 2000 TIMES    PIC X(960).
020600     05  FILLER                         PIC X(01).
020700*----------------------------------------------------------------*
020800*    NEXT-KEY COUNTERS - SET FROM THE HIGHEST KEY SEEN DURING       *
020900*    THE LOAD PASS (SEE LOT-0058 ABOVE).                           *
021000*----------------------------------------------------------------*
021100 01  WS-NEXT-ACT-ID                       PIC 9(09) COMP VALUE ZERO.
021200 01  WS-NEXT-PRZ-ID                        PIC 9(09) COMP VALUE ZERO.
021300*----------------------------------------------------------------*
021400 01  WS-CURRENT-ACT-IX                      PIC 9(04) COMP VALUE ZERO.
021500*----------------------------------------------------------------*
021600*    SYSTEM DATE/TIME - BUILT ONCE AT B1000-INITIALIZE.             *
021700*----------------------------------------------------------------*
021800 01  WS-CURRENT-DATE-TIME.
021900     05  WS-CDT-DATE.
022000         10  WS-CDT-YY                       PIC 9(02).
022100         10  WS-CDT-MM                        PIC 9(02).
022200         10  WS-CDT-DD                        PIC 9(02).
022300     05  WS-CDT-TIME.
022400         10  WS-CDT-HH                        PIC 9(02).
022500         10  WS-CDT-MN                         PIC 9(02).
022600         10  WS-CDT-SS                         PIC 9(02).
022700         10  WS-CDT-HS                         PIC 9(02).
022800     05  FILLER                         PIC X(02).
022900 77  WS-CENTURY                               PIC 9(02).
023000 01  WS-NOW-CCYYMMDD-GRP.
023100     05  WS-NOW-CC                            PIC 9(02).
023200     05  WS-NOW-YY                            PIC 9(02).
023300     05  WS-NOW-MM                             PIC 9(02).
023400     05  WS-NOW-DD                             PIC 9(02).
023500 01  WS-NOW-CCYYMMDD REDEFINES WS-NOW-CCYYMMDD-GRP
023600                                                 PIC 9(08).
023700 01  WS-NOW-HHMMSS-GRP.
023800     05  WS-NOW-HH                             PIC 9(02).
023900     05  WS-NOW-MN                              PIC 9(02).
024000     05  WS-NOW-SS                              PIC 9(02).
024100 01  WS-NOW-HHMMSS REDEFINES WS-NOW-HHMMSS-GRP
024200                                                  PIC 9(06).
024300 01  WS-NOW-14                                    PIC 9(14).
024400*----------------------------------------------------------------*
024500*    CANDIDATE TIME WINDOW BUILT FOR ONE TRANSACTION, FOR THE       *
024600*    START<END TEST - COMBINED INTO A SINGLE 14-DIGIT COMPARE.      *
024700*----------------------------------------------------------------*
024800 01  WS-CAND-START-GRP.
024900     05  WS-CAND-START-DATE                    PIC 9(08).
025000     05  WS-CAND-START-HHMMSS                    PIC 9(06).
025100 01  WS-CAND-START-14 REDEFINES WS-CAND-START-GRP
025200                                                    PIC 9(14).
025300 01  WS-CAND-END-GRP.
025400     05  WS-CAND-END-DATE                         PIC 9(08).
025500     05  WS-CAND-END-HHMMSS                        PIC 9(06).
025600 01  WS-CAND-END-14 REDEFINES WS-CAND-END-GRP
025700                                                     PIC 9(14).
025800*----------------------------------------------------------------*
025900 01  WS-REJECT-MESSAGE                           PIC X(52) VALUE SPACES.
026000*----------------------------------------------------------------*
026100*    LINKAGE WORK AREA FOR THE PROBABILITY-SUM CALL TO PRZCALC.     *
026200*----------------------------------------------------------------*
026300 01  LK-FUNCTION-CODE                            PIC X(05).
026400 01  LK-PRIZE-COUNT                               PIC 9(04) COMP.
026500 01  LK-PRIZE-TABLE.
026600     05  LK-PRIZE-ENTRY OCCURS 100 TIMES.
026700         10  LK-PRZ-ID                               PIC 9(09).
026800         10  LK-PRZ-PROBABILITY                      PIC S9(03)V9(02).
026900     05  FILLER                                       PIC X(01).
027000 01  LK-WINNING-INDEX                              PIC 9(04) COMP.
027100 01  LK-PROBABILITY-SUM                             PIC S9(03)V9(02).
027200 01  LK-NO-PRIZE-PCT                                PIC S9(03)V9(02).
027300 01  LK-RETURN-CODE                                  PIC X(02).
027400     88  LK-RC-OK                                        VALUE '00'.
027500     88  LK-RC-SUM-EXCEEDS-100                           VALUE '90'.
027600*----------------------------------------------------------------*
027700 PROCEDURE DIVISION.
027800*----------------------------------------------------------------*
027900 A0001-MAIN.
028000*----------------------------------------------------------------*
028100     PERFORM B1000-INITIALIZE         THRU B1000-EXIT.
028200     PERFORM B2000-LOAD-MASTERS       THRU B2000-EXIT.
028300     PERFORM B3000-OPEN-TRANSACTIONS  THRU B3000-EXIT.
028400*
028500     PERFORM C1000-READ-NEXT-TRAN     THRU C1000-EXIT.
028600     PERFORM C1100-PROCESS-ONE-TRAN   THRU C1100-EXIT
028700         UNTIL WS-TRN-EOF.
028800*
028900     PERFORM B5000-REWRITE-ACT-MASTER THRU B5000-EXIT.
029000     PERFORM B6000-REWRITE-PRZ-MASTER THRU B6000-EXIT.
029100*
029200     DISPLAY 'LOTACTM - TRANSACTIONS READ  : ' WS-READ-TRANS.
029300     DISPLAY 'LOTACTM - ACTIVITIES CREATED : ' WS-CREATED-COUNT.
029400     DISPLAY 'LOTACTM - ACTIVITIES UPDATED : ' WS-UPDATED-COUNT.
029500     DISPLAY 'LOTACTM - TRANSACTIONS REJECTED: ' WS-REJECTED-COUNT.
029600     DISPLAY 'LOTACTM - ACTIVITIES LISTED   : ' WS-LISTED-COUNT.
029700*
029800     PERFORM Z0001-CLOSE-FILES        THRU Z0001-EXIT.
029900     STOP RUN.
030000 A0001-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------*
030300 B1000-INITIALIZE.
030400*----------------------------------------------------------------*
030500     ACCEPT WS-CDT-DATE FROM DATE.
030600     ACCEPT WS-CDT-TIME FROM TIME.
030700*
030800     IF WS-CDT-YY < 50
030900         MOVE 20 TO WS-CENTURY
031000     ELSE
031100         MOVE 19 TO WS-CENTURY
031200     END-IF.
031300*
031400     MOVE WS-CENTURY TO WS-NOW-CC.
031500     MOVE WS-CDT-YY  TO WS-NOW-YY.
031600     MOVE WS-CDT-MM  TO WS-NOW-MM.
031700     MOVE WS-CDT-DD  TO WS-NOW-DD.
031800     MOVE WS-CDT-HH  TO WS-NOW-HH.
031900     MOVE WS-CDT-MN  TO WS-NOW-MN.
032000     MOVE WS-CDT-SS  TO WS-NOW-SS.
032100     COMPUTE WS-NOW-14 = WS-NOW-CCYYMMDD * 1000000 + WS-NOW-HHMMSS.
032200*
032300     DISPLAY '**************************************************'.
032400     DISPLAY 'LOTACTM STARTED ' WS-NOW-CCYYMMDD ' ' WS-NOW-HHMMSS.
032500     DISPLAY '**************************************************'.
032600 B1000-EXIT.
032700     EXIT.
032800*----------------------------------------------------------------*
032900 B2000-LOAD-MASTERS.
033000*----------------------------------------------------------------*
033100     OPEN INPUT ACTIVITY-FILE.
033200     IF WS-ACT-STATUS NOT = '00'
033300         MOVE 'ERROR OPENING ACTMAST'   TO WS-ERR-MSG
033400         MOVE WS-ACT-STATUS             TO WS-ERR-CODE
033500         MOVE 'B2000-LOAD-MASTERS'      TO WS-ERR-PARA
033600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
033700     END-IF.
033800*
033900     PERFORM B2100-READ-ACTIVITY  THRU B2100-EXIT.
034000     PERFORM B2200-STORE-ACTIVITY THRU B2200-EXIT
034100         UNTIL WS-ACT-STATUS = '10'.
034200     CLOSE ACTIVITY-FILE.
034300*
034400     OPEN INPUT PRIZE-FILE.
034500     IF WS-PRZ-STATUS NOT = '00'
034600         MOVE 'ERROR OPENING PRZMAST'   TO WS-ERR-MSG
034700         MOVE WS-PRZ-STATUS             TO WS-ERR-CODE
034800         MOVE 'B2000-LOAD-MASTERS'      TO WS-ERR-PARA
034900         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035000     END-IF.
035100*
035200     PERFORM B2300-READ-PRIZE  THRU B2300-EXIT.
035300     PERFORM B2400-STORE-PRIZE THRU B2400-EXIT
035400         UNTIL WS-PRZ-STATUS = '10'.
035500     CLOSE PRIZE-FILE.
035600*
035700     ADD 1 TO WS-NEXT-ACT-ID.
035800     ADD 1 TO WS-NEXT-PRZ-ID.
035900*
036000     DISPLAY 'LOTACTM - ACTIVITIES LOADED: ' WS-ACT-COUNT.
036100     DISPLAY 'LOTACTM - PRIZES LOADED    : ' WS-PRZ-COUNT.
036200     DISPLAY 'LOTACTM - NEXT ACTIVITY ID : ' WS-NEXT-ACT-ID.
036300     DISPLAY 'LOTACTM - NEXT PRIZE ID    : ' WS-NEXT-PRZ-ID.
036400 B2000-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------*
036700 B2100-READ-ACTIVITY.
036800*----------------------------------------------------------------*
036900     READ ACTIVITY-FILE
037000         AT END MOVE '10' TO WS-ACT-STATUS
037100     END-READ.
037200 B2100-EXIT.
037300     EXIT.
037400*----------------------------------------------------------------*
037500 B2200-STORE-ACTIVITY.
037600*----------------------------------------------------------------*
037700     ADD 1 TO WS-ACT-COUNT.
037800     MOVE ACT-MASTER-RECORD TO WS-ACT-ENTRY(WS-ACT-COUNT).
037900     IF ACT-ID >= WS-NEXT-ACT-ID
038000         MOVE ACT-ID TO WS-NEXT-ACT-ID
038100     END-IF.
038200     PERFORM B2100-READ-ACTIVITY THRU B2100-EXIT.
038300 B2200-EXIT.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 B2300-READ-PRIZE.
038700*----------------------------------------------------------------*
038800     READ PRIZE-FILE
038900         AT END MOVE '10' TO WS-PRZ-STATUS
039000     END-READ.
039100 B2300-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------*
039400 B2400-STORE-PRIZE.
039500*----------------------------------------------------------------*
039600     ADD 1 TO WS-PRZ-COUNT.
039700     MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-PRZ-COUNT).
039800     IF PRZ-ID >= WS-NEXT-PRZ-ID
039900         MOVE PRZ-ID TO WS-NEXT-PRZ-ID
040000     END-IF.
040100     PERFORM B2300-READ-PRIZE THRU B2300-EXIT.
040200 B2400-EXIT.
040300     EXIT.
040400*----------------------------------------------------------------*
040500 B3000-OPEN-TRANSACTIONS.
040600*----------------------------------------------------------------*
040700     OPEN INPUT ACTIVITY-TRAN-FILE.
040800     IF WS-TRN-STATUS NOT = '00'
040900         MOVE 'ERROR OPENING ACTTRANF'    TO WS-ERR-MSG
041000         MOVE WS-TRN-STATUS               TO WS-ERR-CODE
041100         MOVE 'B3000-OPEN-TRANSACTIONS'   TO WS-ERR-PARA
041200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
041300     END-IF.
041400*
041500     OPEN OUTPUT ACTIVITY-MAINT-REPORT.
041600     IF WS-RPT-STATUS NOT = '00'
041700         MOVE 'ERROR OPENING ACTRPT'      TO WS-ERR-MSG
041800         MOVE WS-RPT-STATUS               TO WS-ERR-CODE
041900         MOVE 'B3000-OPEN-TRANSACTIONS'   TO WS-ERR-PARA
042000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
042100     END-IF.
042200 B3000-EXIT.
042300     EXIT.
042400*----------------------------------------------------------------*
042500 C1000-READ-NEXT-TRAN.
042600*----------------------------------------------------------------*
042700     READ ACTIVITY-TRAN-FILE
042800         AT END MOVE 'Y' TO WS-TRN-EOF-SW
042900     END-READ.
043000     IF NOT WS-TRN-EOF
043100         ADD 1 TO WS-READ-TRANS
043200     END-IF.
043300 C1000-EXIT.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 C1100-PROCESS-ONE-TRAN.
043700*----------------------------------------------------------------*
043800     MOVE 'N' TO WS-REJECT-SW.
043900     MOVE SPACES TO WS-REJECT-MESSAGE.
044000*
044100     EVALUATE TRUE
044200         WHEN ACTTRAN-FN-CREATE
044300             PERFORM D1000-PROCESS-CREATE THRU D1000-EXIT
044400         WHEN ACTTRAN-FN-UPDATE
044500             PERFORM E1000-PROCESS-UPDATE THRU E1000-EXIT
044600         WHEN ACTTRAN-FN-STATUS
044700             PERFORM F1000-PROCESS-STATUS THRU F1000-EXIT
044800         WHEN ACTTRAN-FN-READ
044900             PERFORM G1000-PROCESS-READ THRU G1000-EXIT
045000         WHEN OTHER
045100             MOVE 'Y' TO WS-REJECT-SW
045200             MOVE 'Unknown transaction function'
045300                                           TO WS-REJECT-MESSAGE
045400     END-EVALUATE.
045500*
045600     IF WS-TRAN-REJECTED
045700         ADD 1 TO WS-REJECTED-COUNT
045800         PERFORM G1900-PRINT-REJECT THRU G1900-EXIT
045900     END-IF.
046000*
046100     PERFORM C1000-READ-NEXT-TRAN THRU C1000-EXIT.
046200 C1100-EXIT.
046300     EXIT.
046400*----------------------------------------------------------------*
046500 D1000-PROCESS-CREATE.
046600*----------------------------------------------------------------*
046700*    BUSINESS RULE - ACTIVITY CREATION/UPDATE VALIDATION.          *
046800*----------------------------------------------------------------*
046900     MOVE ACTTRAN-START-DATE    TO WS-CAND-START-DATE.
047000     MOVE ACTTRAN-START-HHMMSS  TO WS-CAND-START-HHMMSS.
047100     MOVE ACTTRAN-END-DATE      TO WS-CAND-END-DATE.
047200     MOVE ACTTRAN-END-HHMMSS    TO WS-CAND-END-HHMMSS.
047300*
047400     IF WS-CAND-END-14 < WS-CAND-START-14
047500         MOVE 'Y' TO WS-REJECT-SW
047600         MOVE 'End time must be after start time'
047700                                        TO WS-REJECT-MESSAGE
047800     END-IF.
047900*
048000     IF NOT WS-TRAN-REJECTED AND ACTTRAN-PRIZE-COUNT > ZERO
048100         PERFORM D1100-VALIDATE-PROBABILITY-SUM THRU D1100-EXIT
048200     END-IF.
048300*
048400     IF NOT WS-TRAN-REJECTED
048500         PERFORM D1200-BUILD-NEW-ACTIVITY THRU D1200-EXIT
048600         PERFORM D1300-ADD-ONE-NEW-PRIZE THRU D1300-EXIT
048700             VARYING NPZ-IX FROM 1 BY 1
048800             UNTIL NPZ-IX > ACTTRAN-PRIZE-COUNT
048900         ADD 1 TO WS-CREATED-COUNT
049000         PERFORM D1900-PRINT-CREATE-CONFIRM THRU D1900-EXIT
049100     END-IF.
049200 D1000-EXIT.
049300     EXIT.
049400*----------------------------------------------------------------*
049500 D1100-VALIDATE-PROBABILITY-SUM.
049600*----------------------------------------------------------------*
049700     MOVE 'VSUM '            TO LK-FUNCTION-CODE.
049800     MOVE ACTTRAN-PRIZE-COUNT TO LK-PRIZE-COUNT.
049900     PERFORM D1110-COPY-ONE-PRIZE THRU D1110-EXIT
050000         VARYING NPZ-IX FROM 1 BY 1
050100         UNTIL NPZ-IX > ACTTRAN-PRIZE-COUNT.
050200*
050300     CALL 'PRZCALC' USING LK-FUNCTION-CODE
050400                           LK-PRIZE-COUNT
050500                           LK-PRIZE-TABLE
050600                           LK-WINNING-INDEX
050700                           LK-PROBABILITY-SUM
050800                           LK-NO-PRIZE-PCT
050900                           LK-RETURN-CODE.
051000*
051100     IF LK-RC-SUM-EXCEEDS-100
051200         MOVE 'Y' TO WS-REJECT-SW
051300         MOVE 'Total prize probability cannot exceed 100%'
051400                                        TO WS-REJECT-MESSAGE
051500     END-IF.
051600 D1100-EXIT.
051700     EXIT.
051800*----------------------------------------------------------------*
051900 D1110-COPY-ONE-PRIZE.
052000*----------------------------------------------------------------*
052100     MOVE ACTTRAN-PRZ-PROBABILITY(NPZ-IX) TO
052200                                   LK-PRZ-PROBABILITY(NPZ-IX).
052300 D1110-EXIT.
052400     EXIT.
052500*----------------------------------------------------------------*
052600 D1200-BUILD-NEW-ACTIVITY.
052700*----------------------------------------------------------------*
052800     ADD 1 TO WS-NEXT-ACT-ID.
052900     MOVE WS-NEXT-ACT-ID       TO ACT-ID.
053000     MOVE ACTTRAN-NAME         TO ACT-NAME.
053100     MOVE ACTTRAN-DESCRIPTION  TO ACT-DESCRIPTION.
053200     MOVE ACTTRAN-START-DATE   TO ACT-START-DATE.
053300     MOVE ACTTRAN-START-HHMMSS TO ACT-START-HHMMSS.
053400     MOVE ACTTRAN-END-DATE     TO ACT-END-DATE.
053500     MOVE ACTTRAN-END-HHMMSS   TO ACT-END-HHMMSS.
053600     MOVE ACTTRAN-MAX-DRAWS    TO ACT-MAX-DRAWS-PER-USER.
053700     MOVE ACTTRAN-MAX-CONCURRENT TO ACT-MAX-CONCURRENT-DRAWS.
053800     SET ACT-STAT-DRAFT        TO TRUE.
053900     MOVE WS-NOW-CCYYMMDD      TO ACT-CREATED-DATE ACT-UPDATED-DATE.
054000     MOVE WS-NOW-HHMMSS        TO ACT-CREATED-HHMMSS ACT-UPDATED-HHMMSS.
054100*
054200     ADD 1 TO WS-ACT-COUNT.
054300     MOVE ACT-MASTER-RECORD TO WS-ACT-ENTRY(WS-ACT-COUNT).
054400     MOVE WS-ACT-COUNT TO WS-CURRENT-ACT-IX.
054500 D1200-EXIT.
054600     EXIT.
054700*----------------------------------------------------------------*
054800 D1300-ADD-ONE-NEW-PRIZE.
054900*----------------------------------------------------------------*
055000*    BUSINESS RULE - NEW PRIZES DEFAULT REMAINING QTY TO TOTAL      *
055100*    QTY, SORT ORDER TO LIST POSITION IF NOT SUPPLIED.              *
055200*----------------------------------------------------------------*
055300     ADD 1 TO WS-NEXT-PRZ-ID.
055400     MOVE WS-NEXT-PRZ-ID             TO PRZ-ID.
055500     MOVE ACT-ID                     TO PRZ-ACTIVITY-ID.
055600     MOVE ACTTRAN-PRZ-NAME(NPZ-IX)   TO PRZ-NAME.
055700     MOVE SPACES                     TO PRZ-DESCRIPTION.
055800     MOVE ACTTRAN-PRZ-PROBABILITY(NPZ-IX) TO PRZ-PROBABILITY.
055900     MOVE ACTTRAN-PRZ-TOTAL-QTY(NPZ-IX)    TO PRZ-TOTAL-QUANTITY.
056000     MOVE ACTTRAN-PRZ-TOTAL-QTY(NPZ-IX)    TO PRZ-REMAINING-QUANTITY.
056100     MOVE SPACES                     TO PRZ-IMAGE-URL.
056200     IF ACTTRAN-PRZ-SORT-ORDER(NPZ-IX) = ZERO
056300         MOVE NPZ-IX TO PRZ-SORT-ORDER
056400     ELSE
056500         MOVE ACTTRAN-PRZ-SORT-ORDER(NPZ-IX) TO PRZ-SORT-ORDER
056600     END-IF.
056700*
056800     ADD 1 TO WS-PRZ-COUNT.
056900     MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-PRZ-COUNT).
057000 D1300-EXIT.
057100     EXIT.
057200*----------------------------------------------------------------*
057300 D1900-PRINT-CREATE-CONFIRM.
057400*----------------------------------------------------------------*
057500     MOVE ACT-ID              TO ACTM-PRT-ACT-ID.
057600     MOVE 'CREATED'           TO ACTM-PRT-ACTION.
057700     MOVE ACT-NAME(1:52)      TO ACTM-PRT-DETAIL.
057800     WRITE ACT-PRINT-LINE FROM ACTM-PRINT-DETAIL-LINE.
057900 D1900-EXIT.
058000     EXIT.
058100*----------------------------------------------------------------*
058200 E1000-PROCESS-UPDATE.
058300*----------------------------------------------------------------*
058400*    NOTE - NO PROBABILITY-SUM CHECK ON THIS PATH.  SEE LOT-0045    *
058500*    IN THE CHANGE LOG ABOVE - THAT IS INTENTIONAL, NOT A BUG.      *
058600*----------------------------------------------------------------*
058700     PERFORM E1100-FIND-ACTIVITY THRU E1100-EXIT.
058800*
058900     IF NOT WS-ACTIVITY-FOUND
059000         MOVE 'Y' TO WS-REJECT-SW
059100         MOVE 'Activity not found' TO WS-REJECT-MESSAGE
059200     ELSE
059300         MOVE WS-ACT-ENTRY(WS-CURRENT-ACT-IX) TO ACT-MASTER-RECORD
059400         PERFORM E1200-OVERLAY-FIELDS THRU E1200-EXIT
059500         PERFORM E1300-VALIDATE-TIME-RANGE THRU E1300-EXIT
059600         IF NOT WS-TRAN-REJECTED
059700             MOVE WS-NOW-CCYYMMDD TO ACT-UPDATED-DATE
059800             MOVE WS-NOW-HHMMSS   TO ACT-UPDATED-HHMMSS
059900             MOVE ACT-MASTER-RECORD TO
060000                              WS-ACT-ENTRY(WS-CURRENT-ACT-IX)
060100             ADD 1 TO WS-UPDATED-COUNT
060200             PERFORM E1900-PRINT-UPDATE-CONFIRM THRU E1900-EXIT
060300         END-IF
060400     END-IF.
060500 E1000-EXIT.
060600     EXIT.
060700*----------------------------------------------------------------*
060800 E1100-FIND-ACTIVITY.
060900*----------------------------------------------------------------*
061000     MOVE 'N' TO WS-FOUND-SW.
061100     MOVE ZERO TO WS-CURRENT-ACT-IX.
061200     PERFORM E1110-SEARCH-ONE-ACTIVITY THRU E1110-EXIT
061300         VARYING ACT-IX FROM 1 BY 1
061400         UNTIL ACT-IX > WS-ACT-COUNT
061500            OR WS-CURRENT-ACT-IX NOT = ZERO.
061600     IF WS-CURRENT-ACT-IX NOT = ZERO
061700         MOVE 'Y' TO WS-FOUND-SW
061800     END-IF.
061900 E1100-EXIT.
062000     EXIT.
062100*----------------------------------------------------------------*
062200 E1110-SEARCH-ONE-ACTIVITY.
062300*----------------------------------------------------------------*
062400     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
062500     IF ACT-ID = ACTTRAN-ACT-ID
062600         MOVE ACT-IX TO WS-CURRENT-ACT-IX
062700     END-IF.
062800 E1110-EXIT.
062900     EXIT.
063000*----------------------------------------------------------------*
063100 E1200-OVERLAY-FIELDS.
063200*----------------------------------------------------------------*
063300     IF ACTTRAN-NAME-SW = 'Y'
063400         MOVE ACTTRAN-NAME TO ACT-NAME
063500     END-IF.
063600     IF ACTTRAN-DESC-SW = 'Y'
063700         MOVE ACTTRAN-DESCRIPTION TO ACT-DESCRIPTION
063800     END-IF.
063900     IF ACTTRAN-START-SW = 'Y'
064000         MOVE ACTTRAN-START-DATE   TO ACT-START-DATE
064100         MOVE ACTTRAN-START-HHMMSS TO ACT-START-HHMMSS
064200     END-IF.
064300     IF ACTTRAN-END-SW = 'Y'
064400         MOVE ACTTRAN-END-DATE     TO ACT-END-DATE
064500         MOVE ACTTRAN-END-HHMMSS   TO ACT-END-HHMMSS
064600     END-IF.
064700     IF ACTTRAN-MAXDRAWS-SW = 'Y'
064800         MOVE ACTTRAN-MAX-DRAWS TO ACT-MAX-DRAWS-PER-USER
064900     END-IF.
065000     IF ACTTRAN-MAXCONC-SW = 'Y'
065100         MOVE ACTTRAN-MAX-CONCURRENT TO ACT-MAX-CONCURRENT-DRAWS
065200     END-IF.
065300 E1200-EXIT.
065400     EXIT.
065500*----------------------------------------------------------------*
065600 E1300-VALIDATE-TIME-RANGE.
065700*----------------------------------------------------------------*
065800     MOVE ACT-START-DATE    TO WS-CAND-START-DATE.
065900     MOVE ACT-START-HHMMSS  TO WS-CAND-START-HHMMSS.
066000     MOVE ACT-END-DATE      TO WS-CAND-END-DATE.
066100     MOVE ACT-END-HHMMSS    TO WS-CAND-END-HHMMSS.
066200*
066300     IF WS-CAND-END-14 < WS-CAND-START-14
066400         MOVE 'Y' TO WS-REJECT-SW
066500         MOVE 'End time must be after start time'
066600                                        TO WS-REJECT-MESSAGE
066700     END-IF.
066800 E1300-EXIT.
066900     EXIT.
067000*----------------------------------------------------------------*
067100 E1900-PRINT-UPDATE-CONFIRM.
067200*----------------------------------------------------------------*
067300     MOVE ACT-ID           TO ACTM-PRT-ACT-ID.
067400     MOVE 'UPDATED'        TO ACTM-PRT-ACTION.
067500     MOVE ACT-NAME(1:52)   TO ACTM-PRT-DETAIL.
067600     WRITE ACT-PRINT-LINE FROM ACTM-PRINT-DETAIL-LINE.
067700 E1900-EXIT.
067800     EXIT.
067900*----------------------------------------------------------------*
068000 F1000-PROCESS-STATUS.
068100*----------------------------------------------------------------*
068200     PERFORM E1100-FIND-ACTIVITY THRU E1100-EXIT.
068300*
068400     IF NOT WS-ACTIVITY-FOUND
068500         MOVE 'Y' TO WS-REJECT-SW
068600         MOVE 'Activity not found' TO WS-REJECT-MESSAGE
068700     ELSE
068800         MOVE WS-ACT-ENTRY(WS-CURRENT-ACT-IX) TO ACT-MASTER-RECORD
068900         MOVE ACTTRAN-NEW-STATUS TO ACT-STATUS
069000         MOVE WS-NOW-CCYYMMDD    TO ACT-UPDATED-DATE
069100         MOVE WS-NOW-HHMMSS      TO ACT-UPDATED-HHMMSS
069200         MOVE ACT-MASTER-RECORD  TO WS-ACT-ENTRY(WS-CURRENT-ACT-IX)
069300         ADD 1 TO WS-UPDATED-COUNT
069400         PERFORM F1900-PRINT-STATUS-CONFIRM THRU F1900-EXIT
069500     END-IF.
069600 F1000-EXIT.
069700     EXIT.
069800*----------------------------------------------------------------*
069900 F1900-PRINT-STATUS-CONFIRM.
070000*----------------------------------------------------------------*
070100     MOVE ACT-ID                TO ACTM-PRT-ACT-ID.
070200     MOVE 'STATUS CHANGED'       TO ACTM-PRT-ACTION.
070300     MOVE ACT-STATUS             TO ACTM-PRT-DETAIL.
070400     WRITE ACT-PRINT-LINE FROM ACTM-PRINT-DETAIL-LINE.
070500 F1900-EXIT.
070600     EXIT.
070700*----------------------------------------------------------------*
070800 G1000-PROCESS-READ.
070900*----------------------------------------------------------------*
071000*    BUSINESS RULE - READ SINGLE/LIST-ACTIVE/LIST-ALL.  LIST-      *
071100*    ACTIVE FILTERS ON ACT-STAT-ACTIVE AND THE CURRENT TIME         *
071200*    FALLING WITHIN THE ACTIVITY'S WINDOW.                          *
071300*----------------------------------------------------------------*
071400     EVALUATE TRUE
071500         WHEN ACTTRAN-RM-SINGLE
071600             PERFORM G1100-READ-SINGLE     THRU G1100-EXIT
071700         WHEN ACTTRAN-RM-LIST-ACTIVE
071800             PERFORM G1200-LIST-ACTIVE      THRU G1200-EXIT
071900         WHEN ACTTRAN-RM-LIST-ALL
072000             PERFORM G1300-LIST-ALL          THRU G1300-EXIT
072100         WHEN OTHER
072200             MOVE 'Y' TO WS-REJECT-SW
072300             MOVE 'Unknown read mode' TO WS-REJECT-MESSAGE
072400     END-EVALUATE.
072500 G1000-EXIT.
072600     EXIT.
072700*----------------------------------------------------------------*
072800 G1100-READ-SINGLE.
072900*----------------------------------------------------------------*
073000     PERFORM E1100-FIND-ACTIVITY THRU E1100-EXIT.
073100     IF NOT WS-ACTIVITY-FOUND
073200         MOVE 'Y' TO WS-REJECT-SW
073300         MOVE 'Activity not found' TO WS-REJECT-MESSAGE
073400     ELSE
073500         MOVE WS-ACT-ENTRY(WS-CURRENT-ACT-IX) TO ACT-MASTER-RECORD
073600         PERFORM G1400-PRINT-ONE-ACTIVITY THRU G1400-EXIT
073700     END-IF.
073800 G1100-EXIT.
073900     EXIT.
074000*----------------------------------------------------------------*
074100 G1200-LIST-ACTIVE.
074200*----------------------------------------------------------------*
074300     PERFORM G1210-TEST-ONE-FOR-ACTIVE THRU G1210-EXIT
074400         VARYING ACT-IX FROM 1 BY 1
074500         UNTIL ACT-IX > WS-ACT-COUNT.
074600 G1200-EXIT.
074700     EXIT.
074800*----------------------------------------------------------------*
074900 G1210-TEST-ONE-FOR-ACTIVE.
075000*----------------------------------------------------------------*
075100     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
075200     IF ACT-STAT-ACTIVE
075300         AND WS-NOW-14 NOT < ACT-START-TIME-14
075400         AND WS-NOW-14 NOT > ACT-END-TIME-14
075500         PERFORM G1400-PRINT-ONE-ACTIVITY THRU G1400-EXIT
075600     END-IF.
075700 G1210-EXIT.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 G1300-LIST-ALL.
076100*----------------------------------------------------------------*
076200     PERFORM G1310-PRINT-ONE-ALL THRU G1310-EXIT
076300         VARYING ACT-IX FROM 1 BY 1
076400         UNTIL ACT-IX > WS-ACT-COUNT.
076500 G1300-EXIT.
076600     EXIT.
076700*----------------------------------------------------------------*
076800 G1310-PRINT-ONE-ALL.
076900*----------------------------------------------------------------*
077000     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
077100     PERFORM G1400-PRINT-ONE-ACTIVITY THRU G1400-EXIT.
077200 G1310-EXIT.
077300     EXIT.
077400*----------------------------------------------------------------*
077500 G1400-PRINT-ONE-ACTIVITY.
077600*----------------------------------------------------------------*
077700     ADD 1 TO WS-LISTED-COUNT.
077800     MOVE ACT-ID           TO ACTM-PRT-ACT-ID.
077900     MOVE 'LISTED'         TO ACTM-PRT-ACTION.
078000     MOVE ACT-NAME(1:52)   TO ACTM-PRT-DETAIL.
078100     WRITE ACT-PRINT-LINE FROM ACTM-PRINT-DETAIL-LINE.
078200 G1400-EXIT.
078300     EXIT.
078400*----------------------------------------------------------------*
078500 G1900-PRINT-REJECT.
078600*----------------------------------------------------------------*
078700     MOVE ACTTRAN-ACT-ID        TO ACTM-PRT-ACT-ID.
078800     MOVE 'REJECTED'            TO ACTM-PRT-ACTION.
078900     MOVE WS-REJECT-MESSAGE     TO ACTM-PRT-DETAIL.
079000     WRITE ACT-PRINT-LINE FROM ACTM-PRINT-DETAIL-LINE.
079100 G1900-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------*
079400 B5000-REWRITE-ACT-MASTER.
079500*----------------------------------------------------------------*
079600     OPEN OUTPUT ACTIVITY-FILE.
079700     IF WS-ACT-STATUS NOT = '00'
079800         MOVE 'ERROR REOPENING ACTMAST'    TO WS-ERR-MSG
079900         MOVE WS-ACT-STATUS                TO WS-ERR-CODE
080000         MOVE 'B5000-REWRITE-ACT-MASTER'   TO WS-ERR-PARA
080100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
080200     END-IF.
080300*
080400     PERFORM B5100-WRITE-ONE-ACTIVITY THRU B5100-EXIT
080500         VARYING ACT-IX FROM 1 BY 1
080600         UNTIL ACT-IX > WS-ACT-COUNT.
080700*
080800     CLOSE ACTIVITY-FILE.
080900 B5000-EXIT.
081000     EXIT.
081100*----------------------------------------------------------------*
081200 B5100-WRITE-ONE-ACTIVITY.
081300*----------------------------------------------------------------*
081400     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
081500     WRITE ACT-MASTER-RECORD.
081600 B5100-EXIT.
081700     EXIT.
081800*----------------------------------------------------------------*
081900 B6000-REWRITE-PRZ-MASTER.
082000*----------------------------------------------------------------*
082100     OPEN OUTPUT PRIZE-FILE.
082200     IF WS-PRZ-STATUS NOT = '00'
082300         MOVE 'ERROR REOPENING PRZMAST'    TO WS-ERR-MSG
082400         MOVE WS-PRZ-STATUS                TO WS-ERR-CODE
082500         MOVE 'B6000-REWRITE-PRZ-MASTER'   TO WS-ERR-PARA
082600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
082700     END-IF.
082800*
082900     PERFORM B6100-WRITE-ONE-PRIZE THRU B6100-EXIT
083000         VARYING PRZ-IX FROM 1 BY 1
083100         UNTIL PRZ-IX > WS-PRZ-COUNT.
083200*
083300     CLOSE PRIZE-FILE.
083400 B6000-EXIT.
083500     EXIT.
083600*----------------------------------------------------------------*
083700 B6100-WRITE-ONE-PRIZE.
083800*----------------------------------------------------------------*
083900     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
084000     WRITE PRZ-MASTER-RECORD.
084100 B6100-EXIT.
084200     EXIT.
084300*----------------------------------------------------------------*
084400 Y0001-ERR-HANDLING.
084500*----------------------------------------------------------------*
084600     DISPLAY '****************************************'.
084700     DISPLAY '  LOTACTM - FATAL FILE ERROR             '.
084800     DISPLAY '****************************************'.
084900     DISPLAY '  ' WS-ERR-MSG.
085000     DISPLAY '  STATUS: ' WS-ERR-CODE.
085100     DISPLAY '  PARA  : ' WS-ERR-PARA.
085200     DISPLAY '****************************************'.
085300     PERFORM Z0001-CLOSE-FILES THRU Z0001-EXIT.
085400     STOP RUN.
085500 Y0001-EXIT.
085600     EXIT.
085700*----------------------------------------------------------------*
085800 Z0001-CLOSE-FILES.
085900*----------------------------------------------------------------*
086000     CLOSE ACTIVITY-TRAN-FILE.
086100     CLOSE ACTIVITY-MAINT-REPORT.
086200 Z0001-EXIT.
086300     EXIT.
