000100*----------------------------------------------------------------*
000200*  LOTRPTHD.CPY                                                  *
000300*  DRAW-RESULT-REPORT - BATCH HEADER AND BATCH TRAILER LINES     *
000400*----------------------------------------------------------------*
000500*  WRITTEN FROM BY LOTDRAW PARAGRAPHS B4000-PRINT-BATCH-HEADER    *
000600*  AND C4000-PRINT-BATCH-TRAILER.  COMPANION TO LOTRPTBD.CPY      *
000700*  (THE PER-DRAW DETAIL LINE) - SAME HD/BD SPLIT THE SHOP USES    *
000800*  ON THE COVID EXTRACT REPORT.                                  *
000900*----------------------------------------------------------------*
001000*  MAINTENANCE HISTORY                                           *
001100*   20040517  DMK  INITIAL REPORT COPYBOOKS FOR THE LOTTERY       *
001200*                  DRAW-RESULT-REPORT (TICKET LOT-0007).          *
001300*----------------------------------------------------------------*
001400 01  RPT-HEADER-LINE.
001500     05  FILLER                     PIC X(06) VALUE 'BATCH '.
001600     05  RPT-HDR-BATCH-ID           PIC X(36).
001700     05  FILLER                     PIC X(11) VALUE '  ACTIVITY '.
001800     05  RPT-HDR-ACT-ID             PIC 9(09).
001900     05  FILLER                     PIC X(01) VALUE SPACE.
002000     05  RPT-HDR-ACT-NAME           PIC X(40).
002100     05  FILLER                     PIC X(12) VALUE '  REQUESTED '.
002200     05  RPT-HDR-REQUESTED          PIC Z9.
002300     05  FILLER                     PIC X(15) VALUE SPACES.
002400*
002500 01  RPT-TRAILER-LINE.
002600     05  FILLER                     PIC X(14) VALUE 'BATCH TOTALS  '.
002700     05  FILLER                     PIC X(10) VALUE 'REQUESTED '.
002800     05  RPT-TRL-REQUESTED          PIC Z9.
002900     05  FILLER                     PIC X(06) VALUE '  WON '.
003000     05  RPT-TRL-WON                PIC Z9.
003100     05  FILLER                     PIC X(11) VALUE '  NO-PRIZE '.
003200     05  RPT-TRL-NOPRIZE            PIC Z9.
003300     05  FILLER                     PIC X(85) VALUE SPACES.
