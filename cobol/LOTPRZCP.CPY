000100*----------------------------------------------------------------*
000200*  LOTPRZCP.CPY                                                  *
000300*  LOTTERY PRIZE MASTER RECORD - PRZ-MASTER-RECORD               *
000400*----------------------------------------------------------------*
000500*  ONE ROW PER PRIZE, CHILD OF ACT-MASTER-RECORD VIA              *
000600*  PRZ-ACTIVITY-ID.  EVALUATED IN ASCENDING PRZ-SORT-ORDER BY     *
000700*  PRZCALC WHEN PICKING A WINNER.                                *
000800*----------------------------------------------------------------*
000900*  MAINTENANCE HISTORY                                           *
001000*   19890314  RPJ  INITIAL COPYBOOK FOR THE LOTTERY SYSTEM.       *
001100*   19930601  RPJ  ADDED PRZ-IMAGE-URL (CARRIED, NOT CALCULATED). *
001200*   19980930  DMK  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD, NO  *
001300*                  CHANGE REQUIRED, LOGGED FOR THE AUDIT TRAIL.   *
001400*   20110212  WTH  ADDED PRZ-SORT-ORDER TO CONTROL DRAW-ORDER.    *
001500*----------------------------------------------------------------*
001600 01  PRZ-MASTER-RECORD.
001700*----------------------------------------------------------------*
001800*    SURROGATE KEY / OWNING ACTIVITY                             *
001900*----------------------------------------------------------------*
002000     05  PRZ-ID                     PIC 9(09).
002100     05  PRZ-ACTIVITY-ID            PIC 9(09).
002200*----------------------------------------------------------------*
002300*    DESCRIPTIVE FIELDS                                          *
002400*----------------------------------------------------------------*
002500     05  PRZ-NAME                   PIC X(100).
002600     05  PRZ-DESCRIPTION            PIC X(500).
002700*----------------------------------------------------------------*
002800*    WIN PROBABILITY - PERCENT, 2 DECIMALS, 0.01 TO 100.00        *
002900*----------------------------------------------------------------*
003000     05  PRZ-PROBABILITY            PIC S9(3)V9(2).
003100*----------------------------------------------------------------*
003200*    STOCK CONTROL                                               *
003300*----------------------------------------------------------------*
003400     05  PRZ-TOTAL-QUANTITY         PIC 9(09).
003500     05  PRZ-REMAINING-QUANTITY     PIC 9(09).
003600*----------------------------------------------------------------*
003700*    DISPLAY / ITERATION ORDER                                   *
003800*----------------------------------------------------------------*
003900     05  PRZ-IMAGE-URL              PIC X(255).
004000     05  PRZ-SORT-ORDER             PIC 9(04).
004100*----------------------------------------------------------------*
004200*    FILLER PAD TO FIXED RECORD WIDTH (960)                      *
004300*----------------------------------------------------------------*
004400     05  FILLER                     PIC X(60).
004500*----------------------------------------------------------------*
004600*  ALTERNATE VIEWS USED BY THE MAINTENANCE AND CALCULATION        *
004700*  PROGRAMS - SEE LOTPRZM, LOTDRAW, PRZCALC.                      *
004800*----------------------------------------------------------------*
004900 01  PRZ-COMPOSITE-KEY-N REDEFINES PRZ-MASTER-RECORD.
005000     05  PRZ-COMPOSITE-KEY          PIC 9(18).
005100     05  FILLER                     PIC X(942).
005200*
005300 01  PRZ-PROBABILITY-U-N REDEFINES PRZ-MASTER-RECORD.
005400     05  FILLER                     PIC X(618).
005500     05  PRZ-PROBABILITY-U          PIC 9(3)V9(2).
005600     05  FILLER                     PIC X(337).
005700*
005800 01  PRZ-STOCK-PAIR-N REDEFINES PRZ-MASTER-RECORD.
005900     05  FILLER                     PIC X(623).
006000     05  PRZ-STOCK-PAIR             PIC 9(18).
006100     05  FILLER                     PIC X(319).
