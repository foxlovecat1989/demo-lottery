000100*----------------------------------------------------------------*
000200*  LOTHSTCP.CPY                                                  *
000300*  LOTTERY DRAW HISTORY RECORD - LOT-HISTORY-RECORD              *
000400*----------------------------------------------------------------*
000500*  ONE ROW PER DRAW, APPEND-ONLY.  READ BY REC-USER-ID +          *
000600*  REC-ACTIVITY-ID TO ENFORCE THE PER-USER DRAW CEILING.          *
000700*----------------------------------------------------------------*
000800*  MAINTENANCE HISTORY                                           *
000900*   19890314  RPJ  INITIAL COPYBOOK FOR THE LOTTERY SYSTEM.       *
001000*   19950711  RPJ  WIDENED REC-USER-ID TO 50 BYTES (FORMER 20     *
001100*                  BYTE FIELD TRUNCATED LONGER LOGON IDS).        *
001200*   19980930  DMK  Y2K - WIDENED REC-CREATED-AT TO CCYYMMDD.       *
001300*   20040517  DMK  ADDED REC-BATCH-ID TO GROUP ONE REQUEST'S       *
001400*                  DRAWS TOGETHER FOR THE CONTROL-BREAK REPORT.   *
001500*----------------------------------------------------------------*
001600 01  LOT-HISTORY-RECORD.
001700*----------------------------------------------------------------*
001800*    SURROGATE KEY                                                *
001900*----------------------------------------------------------------*
002000     05  REC-ID                     PIC 9(09).
002100*----------------------------------------------------------------*
002200*    WHO DREW, AGAINST WHICH ACTIVITY, IN WHICH BATCH             *
002300*----------------------------------------------------------------*
002400     05  REC-USER-ID                PIC X(50).
002500     05  REC-ACTIVITY-ID            PIC 9(09).
002600     05  REC-BATCH-ID               PIC X(36).
002700*----------------------------------------------------------------*
002800*    WHAT WAS WON, IF ANYTHING                                   *
002900*----------------------------------------------------------------*
003000     05  REC-PRIZE-ID               PIC 9(09).
003100     05  REC-PRIZE-NAME             PIC X(100).
003200     05  REC-RESULT                 PIC X(08).
003300         88  REC-RESULT-WON             VALUE 'WON     '.
003400         88  REC-RESULT-NO-PRIZE        VALUE 'NO-PRIZE'.
003500*----------------------------------------------------------------*
003600*    WHEN THE DRAW WAS RECORDED                                  *
003700*----------------------------------------------------------------*
003800     05  REC-CREATED-AT.
003900         10  REC-CREATED-DATE       PIC 9(08).
004000         10  REC-CREATED-HHMMSS     PIC 9(06).
004100*----------------------------------------------------------------*
004200*    FILLER PAD TO FIXED RECORD WIDTH (250)                      *
004300*----------------------------------------------------------------*
004400     05  FILLER                     PIC X(15).
004500*----------------------------------------------------------------*
004600*  ALTERNATE VIEWS USED BY LOTDRAW WHEN COUNTING A USER'S         *
004700*  EXISTING DRAWS AND WHEN STAMPING A NEW HISTORY ROW.            *
004800*----------------------------------------------------------------*
004900 01  LOT-USER-ACT-KEY-N REDEFINES LOT-HISTORY-RECORD.
005000     05  FILLER                     PIC X(09).
005100     05  LOT-USER-ACT-KEY           PIC X(59).
005200     05  FILLER                     PIC X(182).
005300*
005400 01  LOT-PRIZE-PAIR-N REDEFINES LOT-HISTORY-RECORD.
005500     05  FILLER                     PIC X(104).
005600     05  LOT-PRIZE-PAIR             PIC X(109).
005700     05  FILLER                     PIC X(37).
005800*
005900 01  LOT-CREATED-TIME-N REDEFINES LOT-HISTORY-RECORD.
006000     05  FILLER                     PIC X(221).
006100     05  LOT-CREATED-TIME-14        PIC 9(14).
006200     05  FILLER                     PIC X(15).
