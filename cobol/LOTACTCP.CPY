000100*----------------------------------------------------------------*
000200*  LOTACTCP.CPY                                                  *
000300*  LOTTERY ACTIVITY MASTER RECORD - ACT-MASTER-RECORD            *
000400*----------------------------------------------------------------*
000500*  ONE ROW PER LOTTERY ACTIVITY (A TIME-BOXED DRAW CAMPAIGN).     *
000600*  PARENT OF THE PRIZE MASTER (LOTPRZCP.CPY) VIA ACT-ID.         *
000700*----------------------------------------------------------------*
000800*  MAINTENANCE HISTORY                                           *
000900*   19890314  RPJ  INITIAL COPYBOOK FOR THE LOTTERY SYSTEM.       *
001000*   19910822  RPJ  ADDED ACT-MAX-CONCURRENT-DRAWS (NOT USED BY    *
001100*                  THE BATCH ENGINE - KEPT FOR RECORD PARITY      *
001200*                  WITH THE ON-LINE SUBSYSTEM).                   *
001300*   19980930  DMK  Y2K - WIDENED ALL DATE SUB-FIELDS TO CCYY.      *
001400*   20040517  DMK  ADDED ACT-CREATED-AT / ACT-UPDATED-AT PAIR.     *
001500*----------------------------------------------------------------*
001600 01  ACT-MASTER-RECORD.
001700*----------------------------------------------------------------*
001800*    SURROGATE KEY                                                *
001900*----------------------------------------------------------------*
002000     05  ACT-ID                     PIC 9(09).
002100*----------------------------------------------------------------*
002200*    DESCRIPTIVE FIELDS                                          *
002300*----------------------------------------------------------------*
002400     05  ACT-NAME                   PIC X(100).
002500     05  ACT-DESCRIPTION            PIC X(500).
002600*----------------------------------------------------------------*
002700*    ACTIVITY WINDOW - START                                     *
002800*----------------------------------------------------------------*
002900     05  ACT-START-TIME.
003000         10  ACT-START-DATE         PIC 9(08).
003100         10  ACT-START-HHMMSS       PIC 9(06).
003200*----------------------------------------------------------------*
003300*    ACTIVITY WINDOW - END                                       *
003400*----------------------------------------------------------------*
003500     05  ACT-END-TIME.
003600         10  ACT-END-DATE           PIC 9(08).
003700         10  ACT-END-HHMMSS         PIC 9(06).
003800*----------------------------------------------------------------*
003900*    DRAW LIMITS                                                 *
004000*----------------------------------------------------------------*
004100     05  ACT-MAX-DRAWS-PER-USER     PIC 9(04).
004200     05  ACT-MAX-CONCURRENT-DRAWS   PIC 9(04).
004300*----------------------------------------------------------------*
004400*    LIFECYCLE STATUS                                            *
004500*----------------------------------------------------------------*
004600     05  ACT-STATUS                 PIC X(06).
004700         88  ACT-STAT-DRAFT             VALUE 'DRAFT '.
004800         88  ACT-STAT-ACTIVE            VALUE 'ACTIVE'.
004900         88  ACT-STAT-PAUSED            VALUE 'PAUSED'.
005000         88  ACT-STAT-ENDED             VALUE 'ENDED '.
005100*----------------------------------------------------------------*
005200*    CREATE / UPDATE STAMPS                                      *
005300*----------------------------------------------------------------*
005400     05  ACT-CREATED-AT.
005500         10  ACT-CREATED-DATE       PIC 9(08).
005600         10  ACT-CREATED-HHMMSS     PIC 9(06).
005700     05  ACT-UPDATED-AT.
005800         10  ACT-UPDATED-DATE       PIC 9(08).
005900         10  ACT-UPDATED-HHMMSS     PIC 9(06).
006000*----------------------------------------------------------------*
006100*    FILLER PAD TO FIXED RECORD WIDTH (750)                      *
006200*----------------------------------------------------------------*
006300     05  FILLER                     PIC X(71).
006400*----------------------------------------------------------------*
006500*  ALTERNATE NUMERIC VIEWS OF THE TIMESTAMP PAIRS - LETS THE      *
006600*  PROCEDURE DIVISION COMPARE "NOW BETWEEN START AND END" WITH    *
006700*  ONE 14-DIGIT NUMERIC TEST INSTEAD OF TWO SEPARATE FIELDS.       *
006800*----------------------------------------------------------------*
006900 01  ACT-START-TIME-N REDEFINES ACT-MASTER-RECORD.
007000     05  FILLER                     PIC X(609).
007100     05  ACT-START-TIME-14          PIC 9(14).
007200     05  FILLER                     PIC X(127).
007300*
007400 01  ACT-END-TIME-N REDEFINES ACT-MASTER-RECORD.
007500     05  FILLER                     PIC X(623).
007600     05  ACT-END-TIME-14            PIC 9(14).
007700     05  FILLER                     PIC X(113).
007800*
007900 01  ACT-CREATED-TIME-N REDEFINES ACT-MASTER-RECORD.
008000     05  FILLER                     PIC X(651).
008100     05  ACT-CREATED-TIME-14        PIC 9(14).
008200     05  FILLER                     PIC X(85).
