000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.    PRZCALC.
000500 AUTHOR.        R JANOWSKI.
000600 INSTALLATION.  LOTTERY OPERATIONS MIS.
000700 DATE-WRITTEN.  03/14/89.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENTIAL - STATE LOTTERY OPERATIONS DATA.
001000*----------------------------------------------------------------*
001100*  PRZCALC - WEIGHTED PRIZE-DRAW SUBPROGRAM.                      *
001200*                                                                *
001300*  CALLED BY LOTDRAW (ONE DRAW AT A TIME) AND BY LOTACTM (TO      *
001400*  VALIDATE A PRIZE LIST'S PROBABILITY TOTAL BEFORE AN ACTIVITY   *
001500*  MAY BE CREATED).  THE CALLER SETS LK-FUNCTION-CODE TO SELECT   *
001600*  WHICH OF THE THREE ENTRY POINTS BELOW RUNS:                   *
001700*                                                                *
001800*    'DRAW '  - PICK ONE WINNING PRIZE (OR NONE) FROM THE         *
001900*               PASSED PRIZE LIST USING A SINGLE RANDOM ROLL      *
002000*               WALKED AGAINST THE CUMULATIVE PROBABILITIES.      *
002100*    'VSUM '  - SUM THE PASSED PROBABILITIES AND FLAG WHETHER      *
002200*               THE TOTAL EXCEEDS 100.00.                        *
002300*    'NOPRZ'  - RETURN THE NO-PRIZE PERCENTAGE (100.00 MINUS      *
002400*               THE SUM, FLOORED AT ZERO).                       *
002500*                                                                *
002600*  THE RANDOM ROLL IS A HOME-GROWN LINEAR CONGRUENTIAL            *
002700*  GENERATOR SEEDED ONCE FROM THE SYSTEM CLOCK - THIS SHOP'S      *
002800*  COMPILER HAS NO RANDOM-NUMBER FUNCTION, SO THE RECURRENCE IS   *
002900*  CARRIED IN WS-RANDOM-SEED FOR THE LIFE OF THE RUN UNIT.        *
003000*----------------------------------------------------------------*
003100*  CHANGE LOG                                                    *
003200*   DATE      INIT  REQUEST#   DESCRIPTION                       *
003300*   --------  ----  ---------  -------------------------------   *
003400*   03/14/89  RPJ   LOT-0001   INITIAL CODING - SUM/WALK LOGIC     *
003500*                              ONLY, NO RANDOM ROLL (CALLER       *
003600*                              PASSED THE ROLL IN THOSE DAYS).    *
003700*   04/02/90  RPJ   LOT-0016   MOVED THE RANDOM ROLL INTO THIS     *
003800*                              SUBPROGRAM SO EVERY CALLER USES     *
003900*                              THE SAME GENERATOR.                *
004000*   06/22/91  RPJ   LOT-0033   ADDED THE VSUM FUNCTION FOR THE      *
004100*                              ACTIVITY-MAINTENANCE PROGRAM.       *
004200*   11/03/93  TRG   LOT-0058   WALK NOW STOPS ON THE FIRST PRIZE    *
004300*                              WHOSE CUMULATIVE PROBABILITY        *
004400*                              COVERS THE ROLL, NOT THE LAST.      *
004500*   09/30/98  DMK   LOT-Y2K1   Y2K SWEEP - SEED BUILT FROM A        *
004600*                              CCYYMMDDHHMMSS-STYLE ACCEPT, NO      *
004700*                              2-DIGIT YEAR IN THE GENERATOR.      *
004800*   05/11/02  WTH   LOT-0119   ADDED THE NOPRZ FUNCTION SO          *
004900*                              LOTDRAW NO LONGER COMPUTES THE       *
005000*                              NO-PRIZE PERCENTAGE ITSELF.         *
005100*   02/12/11  WTH   LOT-0158   RESEED EVERY 5000 ROLLS - THE        *
005200*                              ORIGINAL MODULUS CYCLED NOTICEABLY   *
005300*                              ON A LONG OVERNIGHT RUN.            *
005400*   03/04/14  NPL   LOT-0175   REMOVED A STRAY WORKING-STORAGE       *
005500*                              CLAUSE THAT HAD BEEN PASTED INTO      *
005600*                              B1110-SEED-FROM-CLOCK BY MISTAKE -    *
005700*                              WS-CLOCK-NOW-N IS ALREADY DECLARED    *
005800*                              UP TOP, THE COPY IN THE PARAGRAPH     *
005900*                              NEVER SHOULD HAVE COMPILED.           *
006000*----------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200*----------------------------------------------------------------*
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES.
006700     CLASS LOT-NUMERIC-CLASS IS '0' THRU '9'
006800     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
006900            OFF STATUS IS WS-NORMAL-RUN.
007000*----------------------------------------------------------------*
007100 DATA DIVISION.
007200*----------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------*
007500 01  WS-SWITCHES.
007600     05  WS-SEED-DONE-SW             PIC X     VALUE 'N'.
007700         88  WS-SEED-DONE                VALUE 'Y'.
007800     05  WS-RERUN-REQUESTED          PIC X     VALUE 'N'.
007900     05  WS-NORMAL-RUN               PIC X     VALUE 'Y'.
008000     05  FILLER                      PIC X(01).
008100*----------------------------------------------------------------*
008200*    EVERY SUBSCRIPT AND ROLL COUNTER IN THIS SUBPROGRAM IS        *
008300*    BINARY PER SHOP STANDARD.                                    *
008400*----------------------------------------------------------------*
008500 01  SUBSCRIPTS BINARY.
008600     05  PZ-IX                       PIC S9(4).
008700*
008800 01  WS-ROLL-COUNTERS COMP.
008900     05  WS-ROLLS-SINCE-SEED         PIC 9(09) VALUE ZERO.
009000*----------------------------------------------------------------*
009100*    SYSTEM CLOCK - USED ONCE, TO BUILD THE INITIAL SEED.          *
009200*----------------------------------------------------------------*
009300 01  WS-CLOCK-NOW.
009400     05  WS-CLK-DATE.
009500         10  WS-CLK-YY               PIC 9(02).
009600         10  WS-CLK-MM                PIC 9(02).
009700         10  WS-CLK-DD                PIC 9(02).
009800     05  WS-CLK-TIME.
009900         10  WS-CLK-HH                PIC 9(02).
010000         10  WS-CLK-MN                PIC 9(02).
010100         10  WS-CLK-SS                PIC 9(02).
010200         10  WS-CLK-HS                PIC 9(02).
010300 01  WS-CLOCK-NOW-N REDEFINES WS-CLOCK-NOW
010400                                       PIC 9(16).
010500*----------------------------------------------------------------*
010600*    LINEAR CONGRUENTIAL GENERATOR WORK AREA.                     *
010700*    SEED(N+1) = (SEED(N) * 31821 + 13849) MOD 259200 (PARK-      *
010800*    MILLER-STYLE 24-BIT-SAFE CONSTANTS - SAFE FOR PIC 9(09)      *
010900*    BINARY ARITHMETIC WITHOUT OVERFLOWING COMP-4).                *
011000*----------------------------------------------------------------*
011100 01  WS-RANDOM-SEED                  PIC 9(09) COMP VALUE ZERO.
011200 01  WS-RANDOM-PRODUCT                PIC 9(18) COMP VALUE ZERO.
011300 01  WS-RANDOM-QUOT                   PIC 9(09) COMP VALUE ZERO.
011400 01  WS-ROLL-4DIGIT                   PIC 9(04)      VALUE ZERO.
011500 01  WS-ROLL-4DIGIT-R REDEFINES WS-ROLL-4DIGIT
011600                                       PIC 9(02)V99.
011700 01  WS-ROLL-VALUE                    PIC S9(03)V9(02) VALUE ZERO.
011800*----------------------------------------------------------------*
011900*    WALK/SUM WORK FIELDS                                        *
012000*----------------------------------------------------------------*
012100 77  WS-CUMULATIVE-PROB                PIC S9(05)V9(02) VALUE ZERO.
012200*----------------------------------------------------------------*
012300 LINKAGE SECTION.
012400*----------------------------------------------------------------*
012500 01  LK-FUNCTION-CODE                  PIC X(05).
012600     88  LK-FN-DRAW                       VALUE 'DRAW '.
012700     88  LK-FN-VALIDATE-SUM               VALUE 'VSUM '.
012800     88  LK-FN-NO-PRIZE-PCT               VALUE 'NOPRZ'.
012900 01  LK-PRIZE-COUNT                     PIC 9(04) COMP.
013000 01  LK-PRIZE-TABLE.
013100     05  LK-PRIZE-ENTRY OCCURS 100 TIMES.
013200         10  LK-PRZ-ID                    PIC 9(09).
013300         10  LK-PRZ-PROBABILITY           PIC S9(03)V9(02).
013400         10  LK-PRZ-PAIR-X REDEFINES LK-PRZ-ID
013500                                      PIC X(14).
013600 01  LK-WINNING-INDEX                    PIC 9(04) COMP.
013700 01  LK-PROBABILITY-SUM                  PIC S9(03)V9(02).
013800 01  LK-NO-PRIZE-PCT                      PIC S9(03)V9(02).
013900 01  LK-RETURN-CODE                       PIC X(02).
014000     88  LK-RC-OK                            VALUE '00'.
014100     88  LK-RC-SUM-EXCEEDS-100                VALUE '90'.
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION USING LK-FUNCTION-CODE
014400                           LK-PRIZE-COUNT
014500                           LK-PRIZE-TABLE
014600                           LK-WINNING-INDEX
014700                           LK-PROBABILITY-SUM
014800                           LK-NO-PRIZE-PCT
014900                           LK-RETURN-CODE.
015000*----------------------------------------------------------------*
015100 A0001-MAIN.
015200*----------------------------------------------------------------*
015300     MOVE '00' TO LK-RETURN-CODE.
015400*
015500     EVALUATE TRUE
015600         WHEN LK-FN-DRAW
015700             PERFORM B1000-CALCULATE-WINNING-PRIZE
015800                                        THRU B1000-EXIT
015900         WHEN LK-FN-VALIDATE-SUM
016000             PERFORM C1000-VALIDATE-PROBABILITY-SUM
016100                                        THRU C1000-EXIT
016200         WHEN LK-FN-NO-PRIZE-PCT
016300             PERFORM D1000-CALCULATE-NO-PRIZE-PCT
016400                                        THRU D1000-EXIT
016500         WHEN OTHER
016600             MOVE '99' TO LK-RETURN-CODE
016700     END-EVALUATE.
016800*
016900     GOBACK.
017000 A0001-EXIT.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 B1000-CALCULATE-WINNING-PRIZE.
017400*----------------------------------------------------------------*
017500*    PROBABILITYCALCULATIONSERVICE - CALCULATE WINNING PRIZE.      *
017600*    WALKS THE CUMULATIVE PROBABILITY UNTIL THE ROLL IS COVERED;   *
017700*    IF NO PRIZE COVERS IT, LK-WINNING-INDEX IS RETURNED ZERO.     *
017800*----------------------------------------------------------------*
017900     MOVE ZERO TO LK-WINNING-INDEX.
018000     MOVE ZERO TO WS-CUMULATIVE-PROB.
018100*
018200     IF LK-PRIZE-COUNT > ZERO
018300         PERFORM B1100-NEXT-RANDOM-ROLL THRU B1100-EXIT
018400         PERFORM B1200-WALK-ONE-PRIZE THRU B1200-EXIT
018500             VARYING PZ-IX FROM 1 BY 1
018600             UNTIL PZ-IX > LK-PRIZE-COUNT
018700                OR LK-WINNING-INDEX NOT = ZERO
018800     END-IF.
018900 B1000-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 B1100-NEXT-RANDOM-ROLL.
019300*----------------------------------------------------------------*
019400*    ON THE FIRST CALL (AND EVERY 5000TH CALL AFTER - LOT-0158)    *
019500*    THE SEED IS RESEEDED FROM THE SYSTEM CLOCK.  OTHERWISE THE    *
019600*    PARK-MILLER-STYLE RECURRENCE IS CARRIED FORWARD.              *
019700*----------------------------------------------------------------*
019800     IF NOT WS-SEED-DONE
019900         PERFORM B1110-SEED-FROM-CLOCK THRU B1110-EXIT
020000     END-IF.
020100*
020200     ADD 1 TO WS-ROLLS-SINCE-SEED.
020300     IF WS-ROLLS-SINCE-SEED > 5000
020400         PERFORM B1110-SEED-FROM-CLOCK THRU B1110-EXIT
020500         MOVE 1 TO WS-ROLLS-SINCE-SEED
020600     END-IF.
020700*
020800     COMPUTE WS-RANDOM-PRODUCT =
020900         WS-RANDOM-SEED * 31821 + 13849.
021000     DIVIDE WS-RANDOM-PRODUCT BY 259200
021100         GIVING WS-RANDOM-QUOT
021200         REMAINDER WS-RANDOM-SEED.
021300     DIVIDE WS-RANDOM-SEED BY 10000
021400         GIVING WS-RANDOM-QUOT
021500         REMAINDER WS-ROLL-4DIGIT.
021600*
021700     MOVE WS-ROLL-4DIGIT-R TO WS-ROLL-VALUE.
021800 B1100-EXIT.
021900     EXIT.
022000*----------------------------------------------------------------*
022100 B1110-SEED-FROM-CLOCK.
022200*----------------------------------------------------------------*
022300     ACCEPT WS-CLK-DATE FROM DATE.
022400     ACCEPT WS-CLK-TIME FROM TIME.
022500     COMPUTE WS-RANDOM-SEED =
022600         (WS-CLK-HH * 1000000) + (WS-CLK-MN * 10000) +
022700         (WS-CLK-SS * 100) + WS-CLK-HS + 1.
022800     SET WS-SEED-DONE TO TRUE.
022900 B1110-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 B1200-WALK-ONE-PRIZE.
023300*----------------------------------------------------------------*
023400     ADD LK-PRZ-PROBABILITY(PZ-IX) TO WS-CUMULATIVE-PROB.
023500     IF WS-ROLL-VALUE NOT > WS-CUMULATIVE-PROB
023600         MOVE PZ-IX TO LK-WINNING-INDEX
023700     END-IF.
023800 B1200-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------*
024100 C1000-VALIDATE-PROBABILITY-SUM.
024200*----------------------------------------------------------------*
024300*    PROBABILITYCALCULATIONSERVICE - VALIDATE PROBABILITY SUM.     *
024400*    CALLED BY LOTACTM WHEN AN ACTIVITY IS BEING CREATED (NOT       *
024500*    WHEN IT IS UPDATED - SEE THE BUSINESS RULES IN LOTACTM).       *
024600*----------------------------------------------------------------*
024700     MOVE ZERO TO LK-PROBABILITY-SUM.
024800     PERFORM C1100-ADD-ONE-PROBABILITY THRU C1100-EXIT
024900         VARYING PZ-IX FROM 1 BY 1
025000         UNTIL PZ-IX > LK-PRIZE-COUNT.
025100*
025200     IF LK-PROBABILITY-SUM > 100.00
025300         SET LK-RC-SUM-EXCEEDS-100 TO TRUE
025400     ELSE
025500         SET LK-RC-OK TO TRUE
025600     END-IF.
025700 C1000-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 C1100-ADD-ONE-PROBABILITY.
026100*----------------------------------------------------------------*
026200     ADD LK-PRZ-PROBABILITY(PZ-IX) TO LK-PROBABILITY-SUM.
026300 C1100-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 D1000-CALCULATE-NO-PRIZE-PCT.
026700*----------------------------------------------------------------*
026800*    PROBABILITYCALCULATIONSERVICE - CALCULATE NO-PRIZE             *
026900*    PERCENTAGE.  100.00 MINUS THE SUM, FLOORED AT ZERO - A         *
027000*    PRIZE LIST TOTALLING OVER 100.00 ON AN EXISTING (UPDATED)      *
027100*    ACTIVITY LEAVES NO ROOM FOR A NO-PRIZE OUTCOME.                *
027200*----------------------------------------------------------------*
027300     MOVE ZERO TO LK-PROBABILITY-SUM.
027400     PERFORM C1100-ADD-ONE-PROBABILITY THRU C1100-EXIT
027500         VARYING PZ-IX FROM 1 BY 1
027600         UNTIL PZ-IX > LK-PRIZE-COUNT.
027700*
027800     COMPUTE LK-NO-PRIZE-PCT ROUNDED =
027900         100.00 - LK-PROBABILITY-SUM.
028000     IF LK-NO-PRIZE-PCT < ZERO
028100         MOVE ZERO TO LK-NO-PRIZE-PCT
028200     END-IF.
028300 D1000-EXIT.
028400     EXIT.
