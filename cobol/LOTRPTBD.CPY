000100*----------------------------------------------------------------*
000200*  LOTRPTBD.CPY                                                  *
000300*  DRAW-RESULT-REPORT - PER-DRAW DETAIL LINE                    *
000400*----------------------------------------------------------------*
000500*  WRITTEN FROM BY LOTDRAW PARAGRAPH C3500-PRINT-DRAW-LINE.       *
000600*  COMPANION TO LOTRPTHD.CPY.                                   *
000700*----------------------------------------------------------------*
000800*  MAINTENANCE HISTORY                                           *
000900*   20040517  DMK  INITIAL REPORT COPYBOOKS FOR THE LOTTERY       *
001000*                  DRAW-RESULT-REPORT (TICKET LOT-0007).          *
001100*----------------------------------------------------------------*
001200 01  RPT-DRAW-LINE.
001300     05  FILLER                     PIC X(07) VALUE '  DRAW '.
001400     05  RPT-DRAW-IDX               PIC Z9.
001500     05  FILLER                     PIC X(02) VALUE SPACES.
001600     05  RPT-DRAW-RESULT            PIC X(08).
001700     05  FILLER                     PIC X(02) VALUE SPACES.
001800     05  FILLER                     PIC X(09) VALUE 'PRIZE-ID '.
001900     05  RPT-DRAW-PRIZE-ID          PIC Z(8)9.
002000     05  FILLER                     PIC X(02) VALUE SPACES.
002100     05  FILLER                     PIC X(11) VALUE 'PRIZE-NAME '.
002200     05  RPT-DRAW-PRIZE-NAME        PIC X(40).
002300     05  FILLER                     PIC X(40) VALUE SPACES.
