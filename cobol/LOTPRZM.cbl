000100*--------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*--------------------------------------------------------------*
000400 PROGRAM-ID.    LOTPRZM.
000500 AUTHOR.        S KOWALCZYK.
000600 INSTALLATION.  LOTTERY OPERATIONS MIS.
000700 DATE-WRITTEN.  11/19/90.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENTIAL - STATE LOTTERY OPERATIONS DATA.
001000*--------------------------------------------------------------*
001100*  LOTPRZM - LOTTERY PRIZE MASTER MAINTENANCE.                  *
001200*                                                                *
001300*  READS ONE MAINTENANCE TRANSACTION PER RECORD FROM PRZTRANF    *
001400*  AND APPLIES IT AGAINST PRZMAST, ALWAYS CHECKING THE OWNING     *
001500*  ACTIVITY FIRST:                                                *
001600*                                                                *
001700*    'A' - ADD A NEW PRIZE TO AN ACTIVITY.  REMAINING QUANTITY     *
001800*          IS SET EQUAL TO THE TOTAL QUANTITY SUPPLIED.  SORT      *
001900*          ORDER DEFAULTS TO ZERO IF NOT SUPPLIED.                *
002000*    'L' - LIST ALL PRIZES FOR AN ACTIVITY, LOWEST SORT ORDER      *
002100*          FIRST.                                                 *
002200*    'U' - CHANGE AN EXISTING PRIZE'S FIELDS.                      *
002300*    'D' - REMOVE AN EXISTING PRIZE.                               *
002400*                                                                *
002500*  'U' AND 'D' BOTH REJECT IF THE ACTIVITY DOES NOT EXIST, IF       *
002600*  THE PRIZE DOES NOT EXIST, OR IF THE PRIZE FOUND BELONGS TO       *
002700*  A DIFFERENT ACTIVITY THAN THE ONE ON THE TRANSACTION - THREE     *
002800*  SEPARATE CHECKS, THREE SEPARATE MESSAGES.  DO NOT COLLAPSE       *
002900*  THEM INTO ONE "NOT FOUND" TEST - OPERATIONS KEYS OFF THE          *
003000*  WORDING TO TELL A MISTYPED PRIZE ID FROM A CROSSED ACTIVITY.     *
003100*                                                                *
003200*  NO PROBABILITY-SUM CHECK RUNS IN THIS PROGRAM - THE 100% RULE    *
003300*  IS ENFORCED ONLY WHEN AN ACTIVITY IS CREATED, BY LOTACTM.        *
003400*                                                                *
003500*  PRZMAST IS A SEQUENTIAL FILE STANDING IN FOR AN INDEXED ONE -    *
003600*  LOADED WHOLE, UPDATED IN MEMORY, REWRITTEN WHOLE AT END-OF-JOB.  *
003700*--------------------------------------------------------------*
003800*  CHANGE LOG                                                    *
003900*   DATE      INIT  REQUEST#   DESCRIPTION                       *
004000*   --------  ----  ---------  -------------------------------   *
004100*   11/19/90  SPK   LOT-0022   INITIAL CODING - ADD AND LIST       *
004200*                              ONLY.                              *
004300*   04/02/91  SPK   LOT-0031   ADDED UPDATE AND DELETE.  BOTH       *
004400*                              CHECK ACTIVITY OWNERSHIP BEFORE      *
004500*                              TOUCHING THE PRIZE ROW.             *
004600*   09/30/98  DMK   LOT-Y2K1   Y2K SWEEP - NO DATE MATH IN THIS      *
004700*                              PROGRAM, CONFIRMED NO CHANGE          *
004800*                              NEEDED. ENTRY MADE FOR THE AUDIT.    *
004900*   07/14/00  SPK   LOT-0097   OWNERSHIP MISMATCH NOW REPORTS        *
005000*                              "PRIZE DOES NOT BELONG TO THIS        *
005100*                              ACTIVITY" INSTEAD OF A BLANKET        *
005200*                              "NOT FOUND" - HELPDESK COULDN'T       *
005300*                              TELL THE TWO APART ON THE OLD         *
005400*                              WORDING.                            *
005500*   03/08/05  NPL   LOT-0141   DELETE NO LONGER LEAVES A HOLE IN     *
005600*                              THE IN-MEMORY TABLE - REMAINING       *
005700*                              ROWS SHIFT UP ONE ON REWRITE.         *
005800*--------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000*--------------------------------------------------------------*
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS LOT-NUMERIC-CLASS IS '0' THRU '9'
006700     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
006800            OFF STATUS IS WS-NORMAL-RUN.
006900*--------------------------------------------------------------*
007000 INPUT-OUTPUT SECTION.
007100  FILE-CONTROL.
007200     SELECT PRIZE-TRAN-FILE ASSIGN TO PRZTRANF
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-TRN-STATUS.
007500*
007600     SELECT ACTIVITY-FILE   ASSIGN TO ACTMAST
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-ACT-STATUS.
007900*
008000     SELECT PRIZE-FILE      ASSIGN TO PRZMAST
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-PRZ-STATUS.
008300*
008400     SELECT PRIZE-MAINT-REPORT ASSIGN TO PRZRPT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS WS-RPT-STATUS.
008700*--------------------------------------------------------------*
008800 DATA DIVISION.
008900*--------------------------------------------------------------*
009000 FILE SECTION.
009100 FD  PRIZE-TRAN-FILE
009200      RECORD CONTAINS 400 CHARACTERS
009300      RECORDING MODE IS F.
009400 01  PRZTRAN-REC.
009500     02  PRZTRAN-FUNCTION        PIC X(01).
009600         88  PRZTRAN-FN-ADD          VALUE 'A'.
009700         88  PRZTRAN-FN-LIST          VALUE 'L'.
009800         88  PRZTRAN-FN-UPDATE         VALUE 'U'.
009900         88  PRZTRAN-FN-DELETE          VALUE 'D'.
010000     02  PRZTRAN-KEYS.
010100         03  PRZTRAN-ACTIVITY-ID      PIC 9(09).
010200         03  PRZTRAN-PRIZE-ID         PIC 9(09).
010300     02  PRZTRAN-KEYS-X REDEFINES PRZTRAN-KEYS
010400                                  PIC X(18).
010500     02  PRZTRAN-NAME             PIC X(60).
010600     02  PRZTRAN-DESCRIPTION      PIC X(150).
010700     02  PRZTRAN-PROBABILITY      PIC S9(03)V9(02).
010800     02  PRZTRAN-TOTAL-QTY        PIC 9(09).
010900     02  PRZTRAN-SORT-ORDER       PIC 9(04).
011000     02  PRZTRAN-IMAGE-URL        PIC X(100).
011100     02  PRZTRAN-FIELDS-SUPPLIED.
011200         03  PRZTRAN-NAME-SW          PIC X(01).
011300         03  PRZTRAN-DESC-SW           PIC X(01).
011400         03  PRZTRAN-PROB-SW            PIC X(01).
011500         03  PRZTRAN-QTY-SW              PIC X(01).
011600         03  PRZTRAN-SORT-SW              PIC X(01).
011700         03  PRZTRAN-IMG-SW                PIC X(01).
011800     02  FILLER                    PIC X(47).
011900*
012000 FD  ACTIVITY-FILE
012100      RECORD CONTAINS 750 CHARACTERS
012200      RECORDING MODE IS F.
012300     COPY LOTACTCP.
012400*
012500 FD  PRIZE-FILE
012600      RECORD CONTAINS 960 CHARACTERS
012700      RECORDING MODE IS F.
012800     COPY LOTPRZCP.
012900*
013000 FD  PRIZE-MAINT-REPORT
013100      RECORD CONTAINS 132 CHARACTERS
013200      RECORDING MODE IS F.
013300 01  PRZ-PRINT-LINE               PIC X(132).
013400*--------------------------------------------------------------*
013500 WORKING-STORAGE SECTION.
013600*--------------------------------------------------------------*
013700 01  PRZM-PRINT-DETAIL-LINE.
013800     02  FILLER                   PIC X(06) VALUE 'PRIZE '.
013900     02  PRZM-PRT-PRZ-ID          PIC Z(8)9.
014000     02  FILLER                   PIC X(03) VALUE ' A='.
014100     02  PRZM-PRT-ACT-ID          PIC Z(8)9.
014200     02  FILLER                   PIC X(01) VALUE SPACE.
014300     02  PRZM-PRT-ACTION          PIC X(16).
014400     02  FILLER                   PIC X(01) VALUE SPACE.
014500     02  PRZM-PRT-DETAIL          PIC X(44).
014600     02  FILLER                   PIC X(41) VALUE SPACES.
014700*--------------------------------------------------------------*
014800 01  WS-FILE-STATUSES.
014900     02  WS-TRN-STATUS            PIC X(02) VALUE SPACES.
015000     02  WS-ACT-STATUS            PIC X(02) VALUE SPACES.
015100     02  WS-PRZ-STATUS            PIC X(02) VALUE SPACES.
015200     02  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
015300     02  FILLER                  PIC X(02) VALUE SPACES.
015400*--------------------------------------------------------------*
015500 01  WS-SWITCHES.
015600     02  WS-TRN-EOF-SW            PIC X     VALUE 'N'.
015700         88  WS-TRN-EOF               VALUE 'Y'.
015800     02  WS-ACT-FOUND-SW          PIC X     VALUE 'N'.
015900         88  WS-ACTIVITY-FOUND        VALUE 'Y'.
016000     02  WS-PRZ-FOUND-SW          PIC X     VALUE 'N'.
016100         88  WS-PRIZE-FOUND           VALUE 'Y'.
016200     02  WS-OWNER-OK-SW           PIC X     VALUE 'N'.
016300         88  WS-OWNERSHIP-OK          VALUE 'Y'.
016400     02  WS-REJECT-SW             PIC X     VALUE 'N'.
016500         88  WS-TRAN-REJECTED         VALUE 'Y'.
016600     02  WS-RERUN-REQUESTED       PIC X     VALUE 'N'.
016700     02  WS-NORMAL-RUN            PIC X     VALUE 'Y'.
016800     02  FILLER                  PIC X(01).
016900*--------------------------------------------------------------*
017000 01  SUBSCRIPTS BINARY.
017100     02  ACT-IX                   PIC S9(4).
017200     02  PRZ-IX                   PIC S9(4).
017300     02  LIST-IX                  PIC S9(4).
017400     02  SHIFT-IX                 PIC S9(4).
017500*--------------------------------------------------------------*
017600 01  WS-ERR-FIELDS.
017700     02  WS-ERR-MSG               PIC X(60).
017800     02  WS-ERR-CODE              PIC X(02).
017900     02  WS-ERR-PARA              PIC X(20).
018000     02  FILLER                  PIC X(10).
018100*--------------------------------------------------------------*
018200 01  WS-CONTROL-COUNTERS COMP.
018300     02  WS-READ-TRANS            PIC 9(07) VALUE ZERO.
018400     02  WS-ADDED-COUNT           PIC 9(07) VALUE ZERO.
018500     02  WS-UPDATED-COUNT         PIC 9(07) VALUE ZERO.
018600     02  WS-DELETED-COUNT         PIC 9(07) VALUE ZERO.
018700     02  WS-LISTED-COUNT          PIC 9(07) VALUE ZERO.
018800     02  WS-REJECTED-COUNT        PIC 9(07) VALUE ZERO.
018900*--------------------------------------------------------------*
019000 01  WS-ACT-COUNT                PIC 9(04) COMP VALUE ZERO.
019100 01  WS-ACT-TABLE.
019200     02  WS-ACT-ENTRY OCCURS 500 TIMES PIC X(750).
019300     02  FILLER                  PIC X(01).
019400*
019500 01  WS-PRZ-COUNT                 PIC 9(04) COMP VALUE ZERO.
019600 01  WS-PRZ-TABLE.
019700     02  WS-PRZ-ENTRY OCCURS 2000 TIMES PIC X(960).
019800     02  FILLER                  PIC X(01).
019900*
020000 01  WS-NEXT-PRZ-ID                PIC 9(09) COMP VALUE ZERO.
020100*--------------------------------------------------------------*
020200 01  WS-CURRENT-INDEXES.
020300     02  WS-CURRENT-ACT-IX         PIC 9(04) COMP VALUE ZERO.
020400     02  WS-CURRENT-PRZ-IX         PIC 9(04) COMP VALUE ZERO.
020500 01  WS-CURRENT-INDEXES-X REDEFINES WS-CURRENT-INDEXES
020600                                  PIC X(08).
020700*--------------------------------------------------------------*
020800*    LIST WORK TABLE - HOLDS THE SUBSCRIPTS OF ONE ACTIVITY'S      *
020900*    PRIZES, BUILT IN SORT-ORDER SEQUENCE FOR THE 'L' FUNCTION.    *
021000*    A REDEFINES GIVES A SINGLE-FIELD VIEW OF ONE LIST ENTRY       *
021100*    PAIRED WITH ITS SORT KEY, FOR THE IN-PLACE EXCHANGE SORT.     *
021200*--------------------------------------------------------------*
021300 77  WS-LIST-COUNT                 PIC 9(04) COMP VALUE ZERO.
021400 01  WS-LIST-TABLE.
021500     02  WS-LIST-ENTRY OCCURS 100 TIMES.
021600         03  WS-LIST-PRZ-TBL-IX       PIC 9(04) COMP.
021700         03  WS-LIST-SORT-ORDER        PIC 9(04) COMP.
021800 01  WS-LIST-ENTRY-PAIR REDEFINES WS-LIST-TABLE.
021900     02  WS-LIST-PAIR OCCURS 100 TIMES PIC X(08).
022000 01  WS-LIST-HOLD-ENTRY.
022100     02  WS-HOLD-PRZ-TBL-IX            PIC 9(04) COMP.
022200     02  WS-HOLD-SORT-ORDER             PIC 9(04) COMP.
022300 01  WS-HOLD-ENTRY-X REDEFINES WS-LIST-HOLD-ENTRY
022400                                  PIC X(08).
022500*--------------------------------------------------------------*
022600 01  WS-REJECT-MESSAGE             PIC X(44) VALUE SPACES.
022700*--------------------------------------------------------------*
022800 PROCEDURE DIVISION.
022900*--------------------------------------------------------------*
023000 0100-MAIN-PARA.
023100*--------------------------------------------------------------*
023200     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
023300     PERFORM 0300-LOAD-MASTERS     THRU 0300-EXIT.
023400     PERFORM 0400-OPEN-TRANSACTIONS THRU 0400-EXIT.
023500*
023600     PERFORM 1000-READ-NEXT-TRAN   THRU 1000-EXIT.
023700     PERFORM 1100-PROCESS-ONE-TRAN THRU 1100-EXIT
023800         UNTIL WS-TRN-EOF.
023900*
024000     PERFORM 0500-REWRITE-PRZ-MASTER THRU 0500-EXIT.
024100*
024200     DISPLAY 'LOTPRZM - TRANSACTIONS READ  : ' WS-READ-TRANS.
024300     DISPLAY 'LOTPRZM - PRIZES ADDED        : ' WS-ADDED-COUNT.
024400     DISPLAY 'LOTPRZM - PRIZES UPDATED      : ' WS-UPDATED-COUNT.
024500     DISPLAY 'LOTPRZM - PRIZES DELETED      : ' WS-DELETED-COUNT.
024600     DISPLAY 'LOTPRZM - PRIZES LISTED       : ' WS-LISTED-COUNT.
024700     DISPLAY 'LOTPRZM - TRANSACTIONS REJECTED: ' WS-REJECTED-COUNT.
024800*
024900     PERFORM 9900-CLOSE-FILES      THRU 9900-EXIT.
025000     STOP RUN.
025100 0100-EXIT.
025200     EXIT.
025300*--------------------------------------------------------------*
025400 0200-INITIALIZE.
025500*--------------------------------------------------------------*
025600     DISPLAY '**************************************************'.
025700     DISPLAY 'LOTPRZM - PRIZE MASTER MAINTENANCE STARTING'.
025800     DISPLAY '**************************************************'.
025900 0200-EXIT.
026000     EXIT.
026100*--------------------------------------------------------------*
026200 0300-LOAD-MASTERS.
026300*--------------------------------------------------------------*
026400     OPEN INPUT ACTIVITY-FILE.
026500     IF WS-ACT-STATUS NOT = '00'
026600         MOVE 'ERROR OPENING ACTMAST'  TO WS-ERR-MSG
026700         MOVE WS-ACT-STATUS            TO WS-ERR-CODE
026800         MOVE '0300-LOAD-MASTERS'      TO WS-ERR-PARA
026900         PERFORM 9999-ERROR-HANDLING THRU 9999-EXIT
027000     END-IF.
027100*
027200     PERFORM 0310-READ-ACTIVITY  THRU 0310-EXIT.
027300     PERFORM 0320-STORE-ACTIVITY THRU 0320-EXIT
027400         UNTIL WS-ACT-STATUS = '10'.
027500     CLOSE ACTIVITY-FILE.
027600*
027700     OPEN INPUT PRIZE-FILE.
027800     IF WS-PRZ-STATUS NOT = '00'
027900         MOVE 'ERROR OPENING PRZMAST'  TO WS-ERR-MSG
028000         MOVE WS-PRZ-STATUS            TO WS-ERR-CODE
028100         MOVE '0300-LOAD-MASTERS'      TO WS-ERR-PARA
028200         PERFORM 9999-ERROR-HANDLING THRU 9999-EXIT
028300     END-IF.
028400*
028500     PERFORM 0330-READ-PRIZE  THRU 0330-EXIT.
028600     PERFORM 0340-STORE-PRIZE THRU 0340-EXIT
028700         UNTIL WS-PRZ-STATUS = '10'.
028800     CLOSE PRIZE-FILE.
028900*
029000     ADD 1 TO WS-NEXT-PRZ-ID.
029100*
029200     DISPLAY 'LOTPRZM - ACTIVITIES LOADED: ' WS-ACT-COUNT.
029300     DISPLAY 'LOTPRZM - PRIZES LOADED    : ' WS-PRZ-COUNT.
029400     DISPLAY 'LOTPRZM - NEXT PRIZE ID    : ' WS-NEXT-PRZ-ID.
029500 0300-EXIT.
029600     EXIT.
029700*--------------------------------------------------------------*
029800 0310-READ-ACTIVITY.
029900*--------------------------------------------------------------*
030000     READ ACTIVITY-FILE
030100         AT END MOVE '10' TO WS-ACT-STATUS
030200     END-READ.
030300 0310-EXIT.
030400     EXIT.
030500*--------------------------------------------------------------*
030600 0320-STORE-ACTIVITY.
030700*--------------------------------------------------------------*
030800     ADD 1 TO WS-ACT-COUNT.
030900     MOVE ACT-MASTER-RECORD TO WS-ACT-ENTRY(WS-ACT-COUNT).
031000     PERFORM 0310-READ-ACTIVITY THRU 0310-EXIT.
031100 0320-EXIT.
031200     EXIT.
031300*--------------------------------------------------------------*
031400 0330-READ-PRIZE.
031500*--------------------------------------------------------------*
031600     READ PRIZE-FILE
031700         AT END MOVE '10' TO WS-PRZ-STATUS
031800     END-READ.
031900 0330-EXIT.
032000     EXIT.
032100*--------------------------------------------------------------*
032200 0340-STORE-PRIZE.
032300*--------------------------------------------------------------*
032400     ADD 1 TO WS-PRZ-COUNT.
032500     MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-PRZ-COUNT).
032600     IF PRZ-ID >= WS-NEXT-PRZ-ID
032700         MOVE PRZ-ID TO WS-NEXT-PRZ-ID
032800     END-IF.
032900     PERFORM 0330-READ-PRIZE THRU 0330-EXIT.
033000 0340-EXIT.
033100     EXIT.
033200*--------------------------------------------------------------*
033300 0400-OPEN-TRANSACTIONS.
033400*--------------------------------------------------------------*
033500     OPEN INPUT PRIZE-TRAN-FILE.
033600     IF WS-TRN-STATUS NOT = '00'
033700         MOVE 'ERROR OPENING PRZTRANF'  TO WS-ERR-MSG
033800         MOVE WS-TRN-STATUS             TO WS-ERR-CODE
033900         MOVE '0400-OPEN-TRANSACTIONS'  TO WS-ERR-PARA
034000         PERFORM 9999-ERROR-HANDLING THRU 9999-EXIT
034100     END-IF.
034200*
034300     OPEN OUTPUT PRIZE-MAINT-REPORT.
034400     IF WS-RPT-STATUS NOT = '00'
034500         MOVE 'ERROR OPENING PRZRPT'    TO WS-ERR-MSG
034600         MOVE WS-RPT-STATUS             TO WS-ERR-CODE
034700         MOVE '0400-OPEN-TRANSACTIONS'  TO WS-ERR-PARA
034800         PERFORM 9999-ERROR-HANDLING THRU 9999-EXIT
034900     END-IF.
035000 0400-EXIT.
035100     EXIT.
035200*--------------------------------------------------------------*
035300 1000-READ-NEXT-TRAN.
035400*--------------------------------------------------------------*
035500     READ PRIZE-TRAN-FILE
035600         AT END MOVE 'Y' TO WS-TRN-EOF-SW
035700     END-READ.
035800     IF NOT WS-TRN-EOF
035900         ADD 1 TO WS-READ-TRANS
036000     END-IF.
036100 1000-EXIT.
036200     EXIT.
036300*--------------------------------------------------------------*
036400 1100-PROCESS-ONE-TRAN.
036500*--------------------------------------------------------------*
036600     MOVE 'N' TO WS-REJECT-SW.
036700     MOVE SPACES TO WS-REJECT-MESSAGE.
036800*
036900     PERFORM 2000-FIND-ACTIVITY THRU 2000-EXIT.
037000*
037100     IF NOT WS-ACTIVITY-FOUND
037200         MOVE 'Y' TO WS-REJECT-SW
037300         MOVE 'Activity not found' TO WS-REJECT-MESSAGE
037400     ELSE
037500         EVALUATE TRUE
037600             WHEN PRZTRAN-FN-ADD
037700                 PERFORM 3000-PROCESS-ADD    THRU 3000-EXIT
037800             WHEN PRZTRAN-FN-LIST
037900                 PERFORM 4000-PROCESS-LIST   THRU 4000-EXIT
038000             WHEN PRZTRAN-FN-UPDATE
038100                 PERFORM 5000-PROCESS-UPDATE THRU 5000-EXIT
038200             WHEN PRZTRAN-FN-DELETE
038300                 PERFORM 6000-PROCESS-DELETE THRU 6000-EXIT
038400             WHEN OTHER
038500                 MOVE 'Y' TO WS-REJECT-SW
038600                 MOVE 'Unknown transaction function'
038700                                       TO WS-REJECT-MESSAGE
038800         END-EVALUATE
038900     END-IF.
039000*
039100     IF WS-TRAN-REJECTED
039200         ADD 1 TO WS-REJECTED-COUNT
039300         PERFORM 8900-PRINT-REJECT THRU 8900-EXIT
039400     END-IF.
039500*
039600     PERFORM 1000-READ-NEXT-TRAN THRU 1000-EXIT.
039700 1100-EXIT.
039800     EXIT.
039900*--------------------------------------------------------------*
040000 2000-FIND-ACTIVITY.
040100*--------------------------------------------------------------*
040200     MOVE 'N' TO WS-ACT-FOUND-SW.
040300     MOVE ZERO TO WS-CURRENT-ACT-IX.
040400     PERFORM 2010-SEARCH-ONE-ACTIVITY THRU 2010-EXIT
040500         VARYING ACT-IX FROM 1 BY 1
040600         UNTIL ACT-IX > WS-ACT-COUNT
040700            OR WS-CURRENT-ACT-IX NOT = ZERO.
040800     IF WS-CURRENT-ACT-IX NOT = ZERO
040900         MOVE 'Y' TO WS-ACT-FOUND-SW
041000     END-IF.
041100 2000-EXIT.
041200     EXIT.
041300*--------------------------------------------------------------*
041400 2010-SEARCH-ONE-ACTIVITY.
041500*--------------------------------------------------------------*
041600     MOVE WS-ACT-ENTRY(ACT-IX) TO ACT-MASTER-RECORD.
041700     IF ACT-ID = PRZTRAN-ACTIVITY-ID
041800         MOVE ACT-IX TO WS-CURRENT-ACT-IX
041900     END-IF.
042000 2010-EXIT.
042100     EXIT.
042200*--------------------------------------------------------------*
042300 2100-FIND-PRIZE.
042400*--------------------------------------------------------------*
042500     MOVE 'N' TO WS-PRZ-FOUND-SW.
042600     MOVE 'N' TO WS-OWNER-OK-SW.
042700     MOVE ZERO TO WS-CURRENT-PRZ-IX.
042800     PERFORM 2110-SEARCH-ONE-PRIZE THRU 2110-EXIT
042900         VARYING PRZ-IX FROM 1 BY 1
043000         UNTIL PRZ-IX > WS-PRZ-COUNT
043100            OR WS-CURRENT-PRZ-IX NOT = ZERO.
043200     IF WS-CURRENT-PRZ-IX NOT = ZERO
043300         MOVE 'Y' TO WS-PRZ-FOUND-SW
043400         MOVE WS-PRZ-ENTRY(WS-CURRENT-PRZ-IX) TO PRZ-MASTER-RECORD
043500         IF PRZ-ACTIVITY-ID = PRZTRAN-ACTIVITY-ID
043600             MOVE 'Y' TO WS-OWNER-OK-SW
043700         END-IF
043800     END-IF.
043900 2100-EXIT.
044000     EXIT.
044100*--------------------------------------------------------------*
044200 2110-SEARCH-ONE-PRIZE.
044300*--------------------------------------------------------------*
044400     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
044500     IF PRZ-ID = PRZTRAN-PRIZE-ID
044600         MOVE PRZ-IX TO WS-CURRENT-PRZ-IX
044700     END-IF.
044800 2110-EXIT.
044900     EXIT.
045000*--------------------------------------------------------------*
045100 3000-PROCESS-ADD.
045200*--------------------------------------------------------------*
045300*    BUSINESS RULE - NEW PRIZE REMAINING QTY = TOTAL QTY, SORT     *
045400*    ORDER DEFAULTS TO ZERO IF NOT SUPPLIED.                       *
045500*--------------------------------------------------------------*
045600     ADD 1 TO WS-NEXT-PRZ-ID.
045700     MOVE WS-NEXT-PRZ-ID         TO PRZ-ID.
045800     MOVE PRZTRAN-ACTIVITY-ID    TO PRZ-ACTIVITY-ID.
045900     MOVE PRZTRAN-NAME           TO PRZ-NAME.
046000     MOVE PRZTRAN-DESCRIPTION    TO PRZ-DESCRIPTION.
046100     MOVE PRZTRAN-PROBABILITY    TO PRZ-PROBABILITY.
046200     MOVE PRZTRAN-TOTAL-QTY      TO PRZ-TOTAL-QUANTITY.
046300     MOVE PRZTRAN-TOTAL-QTY      TO PRZ-REMAINING-QUANTITY.
046400     MOVE PRZTRAN-IMAGE-URL      TO PRZ-IMAGE-URL.
046500     IF PRZTRAN-SORT-SW = 'Y'
046600         MOVE PRZTRAN-SORT-ORDER TO PRZ-SORT-ORDER
046700     ELSE
046800         MOVE ZERO TO PRZ-SORT-ORDER
046900     END-IF.
047000*
047100     ADD 1 TO WS-PRZ-COUNT.
047200     MOVE PRZ-MASTER-RECORD TO WS-PRZ-ENTRY(WS-PRZ-COUNT).
047300     ADD 1 TO WS-ADDED-COUNT.
047400*
047500     MOVE PRZ-ID          TO PRZM-PRT-PRZ-ID.
047600     MOVE PRZ-ACTIVITY-ID TO PRZM-PRT-ACT-ID.
047700     MOVE 'ADDED'         TO PRZM-PRT-ACTION.
047800     MOVE PRZ-NAME(1:44)  TO PRZM-PRT-DETAIL.
047900     WRITE PRZ-PRINT-LINE FROM PRZM-PRINT-DETAIL-LINE.
048000 3000-EXIT.
048100     EXIT.
048200*--------------------------------------------------------------*
048300 4000-PROCESS-LIST.
048400*--------------------------------------------------------------*
048500*    BUSINESS RULE - LIST ALL PRIZES FOR THE ACTIVITY IN           *
048600*    ASCENDING SORT-ORDER SEQUENCE.                                *
048700*--------------------------------------------------------------*
048800     MOVE ZERO TO WS-LIST-COUNT.
048900     PERFORM 4100-COLLECT-ONE-PRIZE THRU 4100-EXIT
049000         VARYING PRZ-IX FROM 1 BY 1
049100         UNTIL PRZ-IX > WS-PRZ-COUNT.
049200*
049300     IF WS-LIST-COUNT > 1
049400         PERFORM 4200-SORT-LIST-TABLE THRU 4200-EXIT
049500     END-IF.
049600*
049700     PERFORM 4300-PRINT-ONE-LISTED THRU 4300-EXIT
049800         VARYING LIST-IX FROM 1 BY 1
049900         UNTIL LIST-IX > WS-LIST-COUNT.
050000 4000-EXIT.
050100     EXIT.
050200*--------------------------------------------------------------*
050300 4100-COLLECT-ONE-PRIZE.
050400*--------------------------------------------------------------*
050500     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
050600     IF PRZ-ACTIVITY-ID = PRZTRAN-ACTIVITY-ID
050700         ADD 1 TO WS-LIST-COUNT
050800         MOVE PRZ-IX         TO WS-LIST-PRZ-TBL-IX(WS-LIST-COUNT)
050900         MOVE PRZ-SORT-ORDER TO WS-LIST-SORT-ORDER(WS-LIST-COUNT)
051000     END-IF.
051100 4100-EXIT.
051200     EXIT.
051300*--------------------------------------------------------------*
051400*    CLASSIC BUBBLE EXCHANGE - THE LIST TABLE NEVER HOLDS MORE     *
051500*    THAN 100 ENTRIES SO A SIMPLE PASS-AGAINST-PASS SORT IS         *
051600*    PLENTY FAST ENOUGH FOR A MAINTENANCE RUN.                      *
051700*--------------------------------------------------------------*
051800 4200-SORT-LIST-TABLE.
051900*--------------------------------------------------------------*
052000     PERFORM 4210-SORT-ONE-PASS THRU 4210-EXIT
052100         VARYING LIST-IX FROM 1 BY 1
052200         UNTIL LIST-IX > WS-LIST-COUNT - 1.
052300 4200-EXIT.
052400     EXIT.
052500*--------------------------------------------------------------*
052600 4210-SORT-ONE-PASS.
052700*--------------------------------------------------------------*
052800     PERFORM 4220-COMPARE-AND-SWAP THRU 4220-EXIT
052900         VARYING SHIFT-IX FROM 1 BY 1
053000         UNTIL SHIFT-IX > WS-LIST-COUNT - LIST-IX.
053100 4210-EXIT.
053200     EXIT.
053300*--------------------------------------------------------------*
053400 4220-COMPARE-AND-SWAP.
053500*--------------------------------------------------------------*
053600     IF WS-LIST-SORT-ORDER(SHIFT-IX) >
053700                            WS-LIST-SORT-ORDER(SHIFT-IX + 1)
053800         MOVE WS-LIST-PAIR(SHIFT-IX)     TO WS-LIST-HOLD-ENTRY
053900         MOVE WS-LIST-PAIR(SHIFT-IX + 1) TO WS-LIST-PAIR(SHIFT-IX)
054000         MOVE WS-LIST-HOLD-ENTRY          TO
054100                                    WS-LIST-PAIR(SHIFT-IX + 1)
054200     END-IF.
054300 4220-EXIT.
054400     EXIT.
054500*--------------------------------------------------------------*
054600 4300-PRINT-ONE-LISTED.
054700*--------------------------------------------------------------*
054800     MOVE WS-PRZ-ENTRY(WS-LIST-PRZ-TBL-IX(LIST-IX)) TO
054900                                            PRZ-MASTER-RECORD.
055000     ADD 1 TO WS-LISTED-COUNT.
055100*
055200     MOVE PRZ-ID          TO PRZM-PRT-PRZ-ID.
055300     MOVE PRZ-ACTIVITY-ID TO PRZM-PRT-ACT-ID.
055400     MOVE 'LISTED'        TO PRZM-PRT-ACTION.
055500     MOVE PRZ-NAME(1:44)  TO PRZM-PRT-DETAIL.
055600     WRITE PRZ-PRINT-LINE FROM PRZM-PRINT-DETAIL-LINE.
055700 4300-EXIT.
055800     EXIT.
055900*--------------------------------------------------------------*
056000 5000-PROCESS-UPDATE.
056100*--------------------------------------------------------------*
056200     PERFORM 2100-FIND-PRIZE THRU 2100-EXIT.
056300*
056400     IF NOT WS-PRIZE-FOUND
056500         MOVE 'Y' TO WS-REJECT-SW
056600         MOVE 'Prize not found' TO WS-REJECT-MESSAGE
056700     ELSE
056800         IF NOT WS-OWNERSHIP-OK
056900             MOVE 'Y' TO WS-REJECT-SW
057000             MOVE 'Prize does not belong to this activity'
057100                                         TO WS-REJECT-MESSAGE
057200         ELSE
057300             PERFORM 5100-OVERLAY-FIELDS THRU 5100-EXIT
057400             MOVE PRZ-MASTER-RECORD TO
057500                             WS-PRZ-ENTRY(WS-CURRENT-PRZ-IX)
057600             ADD 1 TO WS-UPDATED-COUNT
057700             MOVE PRZ-ID          TO PRZM-PRT-PRZ-ID
057800             MOVE PRZ-ACTIVITY-ID TO PRZM-PRT-ACT-ID
057900             MOVE 'UPDATED'       TO PRZM-PRT-ACTION
058000             MOVE PRZ-NAME(1:44)  TO PRZM-PRT-DETAIL
058100             WRITE PRZ-PRINT-LINE FROM PRZM-PRINT-DETAIL-LINE
058200         END-IF
058300     END-IF.
058400 5000-EXIT.
058500     EXIT.
058600*--------------------------------------------------------------*
058700 5100-OVERLAY-FIELDS.
058800*--------------------------------------------------------------*
058900     IF PRZTRAN-NAME-SW = 'Y'
059000         MOVE PRZTRAN-NAME TO PRZ-NAME
059100     END-IF.
059200     IF PRZTRAN-DESC-SW = 'Y'
059300         MOVE PRZTRAN-DESCRIPTION TO PRZ-DESCRIPTION
059400     END-IF.
059500     IF PRZTRAN-PROB-SW = 'Y'
059600         MOVE PRZTRAN-PROBABILITY TO PRZ-PROBABILITY
059700     END-IF.
059800     IF PRZTRAN-QTY-SW = 'Y'
059900         MOVE PRZTRAN-TOTAL-QTY TO PRZ-TOTAL-QUANTITY
060000     END-IF.
060100     IF PRZTRAN-SORT-SW = 'Y'
060200         MOVE PRZTRAN-SORT-ORDER TO PRZ-SORT-ORDER
060300     END-IF.
060400     IF PRZTRAN-IMG-SW = 'Y'
060500         MOVE PRZTRAN-IMAGE-URL TO PRZ-IMAGE-URL
060600     END-IF.
060700 5100-EXIT.
060800     EXIT.
060900*--------------------------------------------------------------*
061000 6000-PROCESS-DELETE.
061100*--------------------------------------------------------------*
061200     PERFORM 2100-FIND-PRIZE THRU 2100-EXIT.
061300*
061400     IF NOT WS-PRIZE-FOUND
061500         MOVE 'Y' TO WS-REJECT-SW
061600         MOVE 'Prize not found' TO WS-REJECT-MESSAGE
061700     ELSE
061800         IF NOT WS-OWNERSHIP-OK
061900             MOVE 'Y' TO WS-REJECT-SW
062000             MOVE 'Prize does not belong to this activity'
062100                                         TO WS-REJECT-MESSAGE
062200         ELSE
062300             MOVE PRZ-ID          TO PRZM-PRT-PRZ-ID
062400             MOVE PRZ-ACTIVITY-ID TO PRZM-PRT-ACT-ID
062500             MOVE 'DELETED'       TO PRZM-PRT-ACTION
062600             MOVE PRZ-NAME(1:44)  TO PRZM-PRT-DETAIL
062700             WRITE PRZ-PRINT-LINE FROM PRZM-PRINT-DETAIL-LINE
062800             PERFORM 6100-SHIFT-TABLE-UP THRU 6100-EXIT
062900                 VARYING SHIFT-IX FROM WS-CURRENT-PRZ-IX BY 1
063000                 UNTIL SHIFT-IX > WS-PRZ-COUNT - 1
063100             SUBTRACT 1 FROM WS-PRZ-COUNT
063200             ADD 1 TO WS-DELETED-COUNT
063300         END-IF
063400     END-IF.
063500 6000-EXIT.
063600     EXIT.
063700*--------------------------------------------------------------*
063800 6100-SHIFT-TABLE-UP.
063900*--------------------------------------------------------------*
064000     MOVE WS-PRZ-ENTRY(SHIFT-IX + 1) TO WS-PRZ-ENTRY(SHIFT-IX).
064100 6100-EXIT.
064200     EXIT.
064300*--------------------------------------------------------------*
064400 8900-PRINT-REJECT.
064500*--------------------------------------------------------------*
064600     MOVE PRZTRAN-PRIZE-ID      TO PRZM-PRT-PRZ-ID.
064700     MOVE PRZTRAN-ACTIVITY-ID   TO PRZM-PRT-ACT-ID.
064800     MOVE 'REJECTED'            TO PRZM-PRT-ACTION.
064900     MOVE WS-REJECT-MESSAGE     TO PRZM-PRT-DETAIL.
065000     WRITE PRZ-PRINT-LINE FROM PRZM-PRINT-DETAIL-LINE.
065100 8900-EXIT.
065200     EXIT.
065300*--------------------------------------------------------------*
065400 0500-REWRITE-PRZ-MASTER.
065500*--------------------------------------------------------------*
065600     OPEN OUTPUT PRIZE-FILE.
065700     IF WS-PRZ-STATUS NOT = '00'
065800         MOVE 'ERROR REOPENING PRZMAST'   TO WS-ERR-MSG
065900         MOVE WS-PRZ-STATUS                TO WS-ERR-CODE
066000         MOVE '0500-REWRITE-PRZ-MASTER'    TO WS-ERR-PARA
066100         PERFORM 9999-ERROR-HANDLING THRU 9999-EXIT
066200     END-IF.
066300*
066400     PERFORM 0510-WRITE-ONE-PRIZE THRU 0510-EXIT
066500         VARYING PRZ-IX FROM 1 BY 1
066600         UNTIL PRZ-IX > WS-PRZ-COUNT.
066700*
066800     CLOSE PRIZE-FILE.
066900 0500-EXIT.
067000     EXIT.
067100*--------------------------------------------------------------*
067200 0510-WRITE-ONE-PRIZE.
067300*--------------------------------------------------------------*
067400     MOVE WS-PRZ-ENTRY(PRZ-IX) TO PRZ-MASTER-RECORD.
067500     WRITE PRZ-MASTER-RECORD.
067600 0510-EXIT.
067700     EXIT.
067800*--------------------------------------------------------------*
067900 9999-ERROR-HANDLING.
068000*--------------------------------------------------------------*
068100     DISPLAY '****************************************'.
068200     DISPLAY '  LOTPRZM - FATAL FILE ERROR              '.
068300     DISPLAY '****************************************'.
068400     DISPLAY '  ' WS-ERR-MSG.
068500     DISPLAY '  STATUS: ' WS-ERR-CODE.
068600     DISPLAY '  PARA  : ' WS-ERR-PARA.
068700     DISPLAY '****************************************'.
068800     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
068900     STOP RUN.
069000 9999-EXIT.
069100     EXIT.
069200*--------------------------------------------------------------*
069300 9900-CLOSE-FILES.
069400*--------------------------------------------------------------*
069500     CLOSE PRIZE-TRAN-FILE.
069600     CLOSE PRIZE-MAINT-REPORT.
069700 9900-EXIT.
069800     EXIT.
